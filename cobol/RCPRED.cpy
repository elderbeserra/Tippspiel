000100*****************************************************
000200*  RCPRED.CPY                                      *
000300*  PREDICTION RECORD LAYOUT - ONE PLAYER'S PICKS   *
000400*  FOR ONE RACE WEEKEND.  FILE RACEPRED IS SORTED  *
000500*  BY WEEKEND, USER, NEWEST PREDICTION FIRST WITHIN*
000600*  USER (FOR STREAK LOOK-BACK).                    *
000700*---------------------------------------------------
000800*  MAINTENANCE
000900*  DATE     INIT  REQUEST    DESCRIPTION
001000*  -------- ----  ---------  ----------------------
001100*  03/11/88 RTM   CR-1022    ORIGINAL LAYOUT.                      CR-1022
001200*  06/02/90 RTM   CR-1144    ADDED PR-SPRINT-WINNER                CR-1144
001300*                            FOR SPRINT WEEKENDS.
001400*  09/14/94 DJF   CR-1486    ADDED PR-TOP10-STRING                 CR-1486
001500*                            REDEFINES FOR THE CSV
001600*                            FEED FROM THE ENTRY
001700*                            TERMINAL.
001800*****************************************************
001900 01  PREDICTION-RECORD.
002000     05  PR-PREDICTION-ID        PIC 9(05).
002100     05  PR-USER-ID              PIC 9(05).
002200     05  PR-RACE-WEEKEND-ID      PIC 9(05).
002300     05  PR-TOP10-GROUP.
002400         10  PR-TOP10-DRIVER     PIC 9(02) OCCURS 10 TIMES.
002500     05  PR-POLE-DRIVER          PIC 9(02).
002600     05  PR-SPRINT-WINNER        PIC 9(02).
002700     05  PR-PIT-STOPS-DRIVER     PIC 9(02).
002800     05  PR-FASTEST-LAP-DRIVER   PIC 9(02).
002900     05  PR-POS-GAINED-DRIVER    PIC 9(02).
003000     05  FILLER                  PIC X(05).
003100*
003200*    ENTRY-TERMINAL FEED REDEFINITION - THE TOP-10
003300*    GROUP ARRIVES FROM THE ENTRY TERMINAL AS A
003400*    20-CHARACTER COMMA-STRIPPED STRING BEFORE BEING
003500*    UNSTRUNG INTO THE FIXED TEN-SLOT TABLE ABOVE.
003600 01  PR-TOP10-STRING REDEFINES PR-TOP10-GROUP PIC X(20).

000100*****************************************************
000200*  RCLGMBR.CPY                                     *
000300*  LEAGUE-MEMBER RECORD LAYOUT - ONE PLAYER'S      *
000400*  MEMBERSHIP IN ONE PRIVATE LEAGUE.  FILE         *
000500*  LEAGMBRS IS SORTED BY LEAGUE.                   *
000600*---------------------------------------------------
000700*  MAINTENANCE
000800*  DATE     INIT  REQUEST    DESCRIPTION
000900*  -------- ----  ---------  ----------------------
001000*  04/02/88 RTM   CR-1031    ORIGINAL LAYOUT.                      CR-1031
001100*****************************************************
001200 01  LEAGUE-MEMBER-RECORD.
001300     05  LM-LEAGUE-ID            PIC 9(05).
001400     05  LM-LEAGUE-NAME          PIC X(30).
001500     05  LM-USER-ID              PIC 9(05).
001600     05  LM-USERNAME             PIC X(20).
001700     05  LM-OWNER-FLAG           PIC X(01).
001800         88  LM-IS-OWNER             VALUE 'Y'.
001900     05  FILLER                  PIC X(09).

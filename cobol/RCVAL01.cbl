000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RCVAL01.
000300 AUTHOR.         R T MALLORY.
000400 INSTALLATION.   TRACKSIDE SYSTEMS DIVISION.
000500 DATE-WRITTEN.   03/11/88.
000600 DATE-COMPILED.
000700 SECURITY.       NONCONFIDENTIAL.
000800*****************************************************
000900*  RCVAL01 - RACE PREDICTION POOL VALIDATOR.        *
001000*  VALIDATES A BATCH OF NEWLY SUBMITTED RACE-WEEKEND*
001100*  PREDICTIONS AND FOLDS THE GOOD ONES INTO THE      *
001200*  PREDICTION MASTER.  CLASSIC OLD-MASTER/TRANS/NEW-*
001300*  MASTER UPDATE:                                    *
001400*     RACEPRED (OLD MASTER) + PREDNEW (TRANS)        *
001500*                           = PREDOUT (NEW MASTER)   *
001600*  REJECTS ARE LISTED, WITH REASON, ON SCORERPT.     *
001700*---------------------------------------------------*
001800*  MAINTENANCE LOG
001900*  DATE     INIT  REQUEST    DESCRIPTION
002000*  -------- ----  ---------  ----------------------
002100*  03/11/88 RTM   CR-1022    ORIGINAL PROGRAM.                     CR-1022
002200*  06/02/90 RTM   CR-1144    ADDED SPRINT-WEEKEND                  CR-1144
002300*                            FLAG ON RACEWKND - NO
002400*                            VALIDATOR CHANGE NEEDED,
002500*                            SPRINT-WINNER OF 0 IS
002600*                            ALREADY A LEGAL "NO
002700*                            PICK" VALUE.
002800*  11/19/91 JOS   CR-1259    ADDED THE DUPLICATE-KEY               CR-1259
002900*                            REDEFINE SO THE DUP
003000*                            CHECK COMPARES ONE
003100*                            10-DIGIT KEY INSTEAD OF
003200*                            TWO FIELDS.
003300*  09/14/94 DJF   CR-1480    REJECT LISTING NOW CARRIES            CR-1480
003400*                            PAGE BREAK AND COLUMN
003500*                            HEADINGS EVERY 50 LINES.
003600*  10/02/98 PAN   CR-1711    Y2K - WS-TODAY-YYYYMMDD               CR-1711
003700*                            WAS A 6-DIGIT YYMMDD
003800*                            COMPARE AGAINST THE
003900*                            DEADLINE FIELD; REWORKED
004000*                            TO THE FULL 8-DIGIT
004100*                            CENTURY DATE NOW CARRIED
004200*                            ON RCWKND.CPY.
004300*  04/18/02 CGI   CR-1844    FINAL CLOSEOUT OF THE                 CR-1844
004400*                            PILOT LEAGUE CONVERSION -
004500*                            NO LOGIC CHANGE, COMMENTS
004600*                            ONLY.
004640*  07/09/02 CGI   CR-1861    WS-READ-COUNT WAS NEVER               CR-1861
004660*                            BUMPED, SO THE "READ:"
004670*                            CONTROL TOTAL ALWAYS PRINTED
004680*                            ZERO - NOW COUNTED IN
004690*                            2000-PROCESS-CANDIDATES.
004695*                            ALSO MOVED WS-PCTR AND
004696*                            WS-LINE-COUNT TO 77-LEVEL.
004700*****************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS DRIVER-NO-DIGIT IS '0' THRU '9'
005300     SWITCH-1 IS UPSI-0 ON STATUS IS WS-RERUN-REQUEST
005400                       OFF STATUS IS WS-NORMAL-REQUEST.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RACEWKND  ASSIGN TO RACEWKND
005900            ORGANIZATION IS SEQUENTIAL.
006000     SELECT RACEPRED  ASSIGN TO RACEPRED
006100            ORGANIZATION IS SEQUENTIAL.
006200     SELECT PREDNEW   ASSIGN TO PREDNEW
006300            ORGANIZATION IS SEQUENTIAL.
006400     SELECT PREDOUT   ASSIGN TO PREDOUT
006500            ORGANIZATION IS SEQUENTIAL.
006600     SELECT SCORERPT  ASSIGN TO SCORERPT
006700            ORGANIZATION IS LINE SEQUENTIAL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  RACEWKND
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 20 CHARACTERS.
007400 01  RACEWKND-REC                PIC X(20).
007500
007600 FD  RACEPRED
007700     LABEL RECORD IS STANDARD
007800     RECORD CONTAINS 50 CHARACTERS.
007900 01  RACEPRED-REC                PIC X(50).
008000
008100 FD  PREDNEW
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 50 CHARACTERS.
008400 01  PREDNEW-REC                 PIC X(50).
008500
008600 FD  PREDOUT
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 50 CHARACTERS.
008900 01  PREDOUT-REC                 PIC X(50).
009000
009100 FD  SCORERPT
009200     LABEL RECORD IS OMITTED
009300     RECORD CONTAINS 132 CHARACTERS
009400     LINAGE IS 60 WITH FOOTING AT 54.
009500 01  SCORERPT-REC                PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009710*    CR-1861 - PAGE/LINE COUNTERS AT 77-LEVEL, SAME
009720*    AS THE SHOP'S OTHER STANDALONE REPORT COUNTERS -
009730*    77-LEVELS HAVE TO COME BEFORE THE FIRST 01.          CR-1861
009740 77  WS-PCTR                     PIC 9(02) COMP VALUE ZERO.
009750 77  WS-LINE-COUNT               PIC 9(02) COMP VALUE ZERO.
009800*    STRUCTURED WORK AREAS - THE FD RECORDS ABOVE
009900*    ARE PLAIN BUFFERS, MOVED IN AND OUT OF THESE
010000*    VIA READ ... INTO / WRITE ... FROM.
010100     COPY RCWKND.cpy.
010200     COPY RCPRED.cpy.
010300
010400 01  WS-SWITCHES.
010500     05  WS-WKND-EOF-SW          PIC X(01) VALUE 'N'.
010600         88  WS-WKND-EOF                 VALUE 'Y'.
010700     05  WS-OLDMSTR-EOF-SW       PIC X(01) VALUE 'N'.
010800         88  WS-OLDMSTR-EOF              VALUE 'Y'.
010900     05  WS-TRANS-EOF-SW         PIC X(01) VALUE 'N'.
011000         88  WS-TRANS-EOF                 VALUE 'Y'.
011100     05  WS-VALIDATE-SWITCH      PIC X(04) VALUE SPACES.
011200     05  WS-VIOLATION-SWITCH     PIC X(01) VALUE 'N'.
011300         88  WS-VIOLATION                 VALUE 'Y'.
011400
011500 01  WS-COUNTERS.
011600     05  WS-READ-COUNT           PIC 9(05) COMP VALUE ZERO.
011700     05  WS-ACCEPT-COUNT         PIC 9(05) COMP VALUE ZERO.
011800     05  WS-REJECT-COUNT         PIC 9(05) COMP VALUE ZERO.
011900     05  WS-OLDMSTR-COUNT        PIC 9(05) COMP VALUE ZERO.
012000     05  WS-WKND-COUNT           PIC 9(03) COMP VALUE ZERO.
012100     05  WS-DUP-COUNT            PIC 9(05) COMP VALUE ZERO.
012400
012500 01  WS-SUBSCRIPTS.
012600     05  WS-SI                   PIC 9(02) COMP VALUE ZERO.
012700     05  WS-SJ                   PIC 9(02) COMP VALUE ZERO.
012800     05  WS-SJ-START             PIC 9(02) COMP VALUE ZERO.
012900     05  WS-REJECT-REASON-IDX    PIC 9(01) COMP VALUE ZERO.
013000     05  WS-FOUND-WKND-IDX       PIC 9(03) COMP VALUE ZERO.
013100
013200 01  WS-TODAY-WORK.
013300     05  WS-TODAY-YYYYMMDD       PIC 9(08).
013400     05  WS-TODAY-REDEF REDEFINES WS-TODAY-YYYYMMDD.
013500         10  WS-TODAY-CCYY       PIC 9(04).
013600         10  WS-TODAY-MM         PIC 9(02).
013700         10  WS-TODAY-DD         PIC 9(02).
013800
013900 01  WS-WEEKEND-TAB.
014000     05  WS-WEEKEND-ENTRY OCCURS 200 TIMES
014100                         INDEXED BY WS-WKND-IDX.
014200         10  WS-WKND-ID          PIC 9(05).
014300         10  WS-WKND-DEADLINE    PIC 9(08).
014400
014500 01  WS-DUPCHECK-TAB.
014600     05  WS-DUP-ENTRY OCCURS 2000 TIMES
014700                         INDEXED BY WS-DUP-IDX.
014800         10  WS-DUP-WEEKEND      PIC 9(05).
014900         10  WS-DUP-USER         PIC 9(05).
015000 01  WS-DUP-KEY-TAB REDEFINES WS-DUPCHECK-TAB.
015100     05  WS-DUP-KEY-ENTRY OCCURS 2000 TIMES
015200                         PIC 9(10).
015300
015400 01  WS-DUP-COMPARE-KEY          PIC 9(10) VALUE ZERO.
015500
015600*    REJECT-REASON TABLE - SAME FILLER/REDEFINES
015700*    IDIOM THE SHOP USES ON ITS OTHER VALIDATION
015800*    PROGRAMS TO HOLD A CANNED MESSAGE PER RULE.
015900 01  REJECT-REASON-INFO.
016000     05  FILLER  PIC X(40)
016100         VALUE 'TOP-10 LIST MUST HOLD 10 DRIVERS, >0.  '.
016200     05  FILLER  PIC X(40)
016300         VALUE 'ALL 10 PREDICTED DRIVERS MUST BE UNIQUE.'.
016400     05  FILLER  PIC X(40)
016500         VALUE 'POLE/PIT/FASTLAP/GAIN PICKS MUST BE >0.'.
016600     05  FILLER  PIC X(40)
016700         VALUE 'RACE WEEKEND NOT FOUND ON CONTROL FILE.'.
016800     05  FILLER  PIC X(40)
016900         VALUE 'PREDICTION DEADLINE HAS ALREADY PASSED.'.
017000     05  FILLER  PIC X(40)
017100         VALUE 'USER ALREADY HAS A PREDICTION ON FILE. '.
017200 01  REJECT-REASON-TABLE REDEFINES REJECT-REASON-INFO.
017300     05  REJECT-REASON-TEXT PIC X(40) OCCURS 6 TIMES.
017400
017500 01  RPT-TITLE-LINE.
017600     05  FILLER                  PIC X(06) VALUE 'DATE:'.
017700     05  RPT-MM                  PIC 99.
017800     05  FILLER                  PIC X(01) VALUE '/'.
017900     05  RPT-DD                  PIC 99.
018000     05  FILLER                  PIC X(01) VALUE '/'.
018100     05  RPT-CCYY                PIC 9(04).
018200     05  FILLER                  PIC X(36) VALUE SPACES.
018300     05  FILLER                  PIC X(72)
018350         VALUE 'TRACKSIDE SYSTEMS DIVISION - PREDICTION VALIDATION
018375-        ' REPORT'.
018500     05  FILLER                  PIC X(06) VALUE 'PAGE:'.
018600     05  RPT-PAGE                PIC Z9.
018700
018800 01  RPT-COLUMN-HEADING.
018900     05  FILLER                  PIC X(03) VALUE SPACES.
019000     05  FILLER                  PIC X(10) VALUE 'PRED ID'.
019100     05  FILLER                  PIC X(10) VALUE 'USER ID'.
019200     05  FILLER                  PIC X(10) VALUE 'WEEKEND'.
019300     05  FILLER                  PIC X(99) VALUE 'REJECT REASON'.
019400
019500 01  RPT-REJECT-DETAIL-LINE.
019600     05  FILLER                  PIC X(03) VALUE SPACES.
019700     05  RPT-D-PREDICTION-ID     PIC ZZZZ9.
019800     05  FILLER                  PIC X(05) VALUE SPACES.
019900     05  RPT-D-USER-ID           PIC ZZZZ9.
020000     05  FILLER                  PIC X(05) VALUE SPACES.
020100     05  RPT-D-WEEKEND-ID        PIC ZZZZ9.
020200     05  FILLER                  PIC X(05) VALUE SPACES.
020300     05  RPT-D-REASON            PIC X(40).
020400     05  FILLER                  PIC X(59) VALUE SPACES.
020500
020600 01  RPT-CONTROL-TOTALS-LINE.
020700     05  FILLER               PIC X(16) VALUE 'CONTROL TOTALS:'.
020800     05  FILLER                  PIC X(06) VALUE 'READ:'.
020900     05  RPT-T-READ              PIC ZZZZ9.
021000     05  FILLER                  PIC X(05) VALUE SPACES.
021100     05  FILLER                  PIC X(10) VALUE 'ACCEPTED:'.
021200     05  RPT-T-ACCEPT            PIC ZZZZ9.
021300     05  FILLER                  PIC X(05) VALUE SPACES.
021400     05  FILLER                  PIC X(10) VALUE 'REJECTED:'.
021500     05  RPT-T-REJECT            PIC ZZZZ9.
021600     05  FILLER                  PIC X(70) VALUE SPACES.
021700
021800 PROCEDURE DIVISION.
021900 0000-MAIN.
022000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022100     PERFORM 2000-PROCESS-CANDIDATES THRU 2000-EXIT
022200         UNTIL WS-TRANS-EOF.
022300     PERFORM 3900-FINISH THRU 3900-EXIT.
022400     STOP RUN.
022500
022600 1000-INITIALIZE.
022700     OPEN INPUT  RACEWKND
022800                 RACEPRED
022900                 PREDNEW.
023000     OPEN OUTPUT PREDOUT
023100                 SCORERPT.
023200     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
023300     MOVE WS-TODAY-MM   TO RPT-MM.
023400     MOVE WS-TODAY-DD   TO RPT-DD.
023500     MOVE WS-TODAY-CCYY TO RPT-CCYY.
023600     IF WS-RERUN-REQUEST
023700         DISPLAY 'RCVAL01 - UPSI-0 ON, RERUN OF REJECTS ONLY'
023800     END-IF
023900     PERFORM 1100-LOAD-WEEKEND-TABLE THRU 1100-EXIT.
024000     PERFORM 1200-LOAD-OLDMASTER THRU 1200-EXIT.
024100     PERFORM 9100-WRITE-RPT-HEADINGS THRU 9100-EXIT.
024200     PERFORM 9000-READ-TRANS THRU 9000-EXIT.
024300 1000-EXIT.
024400     EXIT.
024500
024600 1100-LOAD-WEEKEND-TABLE.
024700     PERFORM 1110-LOAD-ONE-WEEKEND THRU 1110-EXIT
024800         UNTIL WS-WKND-EOF.
024900 1100-EXIT.
025000     EXIT.
025100
025200 1110-LOAD-ONE-WEEKEND.
025300     READ RACEWKND INTO RACE-WEEKEND-CONTROL-RECORD
025400         AT END
025500             SET WS-WKND-EOF TO TRUE
025600         NOT AT END
025700             ADD 1 TO WS-WKND-COUNT
025800             SET WS-WKND-IDX TO WS-WKND-COUNT
025900             MOVE WC-RACE-WEEKEND-ID TO WS-WKND-ID(WS-WKND-IDX)
026000             MOVE WC-DEADLINE-DATE
026100                             TO WS-WKND-DEADLINE(WS-WKND-IDX)
026200     END-READ.
026300 1110-EXIT.
026400     EXIT.
026500
026600 1200-LOAD-OLDMASTER.
026700     PERFORM 1210-LOAD-ONE-OLDMASTER THRU 1210-EXIT
026800         UNTIL WS-OLDMSTR-EOF.
026900 1200-EXIT.
027000     EXIT.
027100
027200 1210-LOAD-ONE-OLDMASTER.
027300     READ RACEPRED INTO PREDICTION-RECORD
027400         AT END
027500             SET WS-OLDMSTR-EOF TO TRUE
027600         NOT AT END
027700             ADD 1 TO WS-OLDMSTR-COUNT
027800             PERFORM 1220-ADD-DUP-ENTRY THRU 1220-EXIT
027900             WRITE PREDOUT-REC FROM PREDICTION-RECORD
028000     END-READ.
028100 1210-EXIT.
028200     EXIT.
028300
028400 1220-ADD-DUP-ENTRY.
028500     ADD 1 TO WS-DUP-COUNT.
028600     SET WS-DUP-IDX TO WS-DUP-COUNT.
028700     COMPUTE WS-DUP-COMPARE-KEY =
028800             PR-RACE-WEEKEND-ID * 100000 + PR-USER-ID.
028900     MOVE WS-DUP-COMPARE-KEY TO WS-DUP-KEY-ENTRY(WS-DUP-IDX).
029000 1220-EXIT.
029100     EXIT.
029200
029300 2000-PROCESS-CANDIDATES.
029350     ADD 1 TO WS-READ-COUNT.
029400     PERFORM 3000-VALIDATE-CANDIDATE THRU 3000-EXIT.
029500     IF WS-VALIDATE-SWITCH = 'PASS'
029600         PERFORM 4000-ACCEPT-CANDIDATE THRU 4000-EXIT
029700     ELSE
029800         PERFORM 4100-REJECT-CANDIDATE THRU 4100-EXIT
029900     END-IF.
030000     PERFORM 9000-READ-TRANS THRU 9000-EXIT.
030100 2000-EXIT.
030200     EXIT.
030300
030400*    VALIDATION CHAIN - FIRST FAILURE WINS, SAME
030500*    GO-TO-THE-EXIT SHAPE THE SHOP USES ON EVERY
030600*    EDIT-CHECK PROGRAM.
030700 3000-VALIDATE-CANDIDATE.
030800     MOVE 'FAIL' TO WS-VALIDATE-SWITCH.
030900     MOVE ZERO TO WS-REJECT-REASON-IDX.
031000     PERFORM 3100-CHECK-TOP10-POSITIVE THRU 3100-EXIT.
031100     IF WS-VIOLATION
031200         MOVE 1 TO WS-REJECT-REASON-IDX
031300         GO TO 3000-EXIT
031400     END-IF.
031500     PERFORM 3110-CHECK-TOP10-UNIQUE THRU 3110-EXIT.
031600     IF WS-VIOLATION
031700         MOVE 2 TO WS-REJECT-REASON-IDX
031800         GO TO 3000-EXIT
031900     END-IF.
032000     PERFORM 3200-CHECK-SINGLE-PICKS THRU 3200-EXIT.
032100     IF WS-VIOLATION
032200         MOVE 3 TO WS-REJECT-REASON-IDX
032300         GO TO 3000-EXIT
032400     END-IF.
032500     PERFORM 3300-CHECK-WEEKEND-EXISTS THRU 3300-EXIT.
032600     IF WS-VIOLATION
032700         MOVE 4 TO WS-REJECT-REASON-IDX
032800         GO TO 3000-EXIT
032900     END-IF.
033000     PERFORM 3310-CHECK-DEADLINE THRU 3310-EXIT.
033100     IF WS-VIOLATION
033200         MOVE 5 TO WS-REJECT-REASON-IDX
033300         GO TO 3000-EXIT
033400     END-IF.
033500     PERFORM 3320-CHECK-DUPLICATE THRU 3320-EXIT.
033600     IF WS-VIOLATION
033700         MOVE 6 TO WS-REJECT-REASON-IDX
033800         GO TO 3000-EXIT
033900     END-IF.
034000     MOVE 'PASS' TO WS-VALIDATE-SWITCH.
034100 3000-EXIT.
034200     EXIT.
034300
034400 3100-CHECK-TOP10-POSITIVE.
034500     MOVE 'N' TO WS-VIOLATION-SWITCH.
034600     PERFORM 3101-CHECK-ONE-SLOT-POSITIVE
034700         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > 10.
034800 3100-EXIT.
034900     EXIT.
035000
035100 3101-CHECK-ONE-SLOT-POSITIVE.
035200     IF PR-TOP10-DRIVER(WS-SI) NOT > ZERO
035300         MOVE 'Y' TO WS-VIOLATION-SWITCH
035400     END-IF.
035500
035600 3110-CHECK-TOP10-UNIQUE.
035700     MOVE 'N' TO WS-VIOLATION-SWITCH.
035800     PERFORM 3111-CHECK-SLOT-AGAINST-REST
035900         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > 9.
036000 3110-EXIT.
036100     EXIT.
036200
036300 3111-CHECK-SLOT-AGAINST-REST.
036400     COMPUTE WS-SJ-START = WS-SI + 1.
036500     PERFORM 3112-COMPARE-TO-LATER-SLOT
036600         VARYING WS-SJ FROM WS-SJ-START BY 1 UNTIL WS-SJ > 10.
036700
036800 3112-COMPARE-TO-LATER-SLOT.
036900     IF PR-TOP10-DRIVER(WS-SI) = PR-TOP10-DRIVER(WS-SJ)
037000         MOVE 'Y' TO WS-VIOLATION-SWITCH
037100     END-IF.
037200
037300 3200-CHECK-SINGLE-PICKS.
037400     MOVE 'N' TO WS-VIOLATION-SWITCH.
037500     IF PR-POLE-DRIVER NOT > ZERO
037600         MOVE 'Y' TO WS-VIOLATION-SWITCH
037700     END-IF.
037800     IF PR-PIT-STOPS-DRIVER NOT > ZERO
037900         MOVE 'Y' TO WS-VIOLATION-SWITCH
038000     END-IF.
038100     IF PR-FASTEST-LAP-DRIVER NOT > ZERO
038200         MOVE 'Y' TO WS-VIOLATION-SWITCH
038300     END-IF.
038400     IF PR-POS-GAINED-DRIVER NOT > ZERO
038500         MOVE 'Y' TO WS-VIOLATION-SWITCH
038600     END-IF.
038700 3200-EXIT.
038800     EXIT.
038900
039000 3300-CHECK-WEEKEND-EXISTS.
039100     PERFORM 3301-BUMP-WKND-IDX
039200         VARYING WS-WKND-IDX FROM 1 BY 1
039300         UNTIL WS-WKND-IDX > WS-WKND-COUNT
039400            OR PR-RACE-WEEKEND-ID = WS-WKND-ID(WS-WKND-IDX).
039500     IF WS-WKND-IDX > WS-WKND-COUNT
039600         MOVE 'Y' TO WS-VIOLATION-SWITCH
039700     ELSE
039800         MOVE 'N' TO WS-VIOLATION-SWITCH
039900         SET WS-FOUND-WKND-IDX TO WS-WKND-IDX
040000     END-IF.
040100 3300-EXIT.
040200     EXIT.
040300
040400 3301-BUMP-WKND-IDX.
040500     CONTINUE.
040600
040700 3310-CHECK-DEADLINE.
040800     MOVE 'N' TO WS-VIOLATION-SWITCH.
040900     IF WS-WKND-DEADLINE(WS-FOUND-WKND-IDX)
040920         NOT > WS-TODAY-YYYYMMDD
041000         MOVE 'Y' TO WS-VIOLATION-SWITCH
041100     END-IF.
041200 3310-EXIT.
041300     EXIT.
041400
041500 3320-CHECK-DUPLICATE.
041600     COMPUTE WS-DUP-COMPARE-KEY =
041700             PR-RACE-WEEKEND-ID * 100000 + PR-USER-ID.
041800     PERFORM 3321-BUMP-DUP-IDX
041900         VARYING WS-DUP-IDX FROM 1 BY 1
042000         UNTIL WS-DUP-IDX > WS-DUP-COUNT
042100            OR WS-DUP-COMPARE-KEY = WS-DUP-KEY-ENTRY(WS-DUP-IDX).
042200     IF WS-DUP-IDX > WS-DUP-COUNT
042300         MOVE 'N' TO WS-VIOLATION-SWITCH
042400     ELSE
042500         MOVE 'Y' TO WS-VIOLATION-SWITCH
042600     END-IF.
042700 3320-EXIT.
042800     EXIT.
042900
043000 3321-BUMP-DUP-IDX.
043100     CONTINUE.
043200
043300 4000-ACCEPT-CANDIDATE.
043400     ADD 1 TO WS-ACCEPT-COUNT.
043500     PERFORM 1220-ADD-DUP-ENTRY THRU 1220-EXIT.
043600     WRITE PREDOUT-REC FROM PREDICTION-RECORD.
043700 4000-EXIT.
043800     EXIT.
043900
044000 4100-REJECT-CANDIDATE.
044100     ADD 1 TO WS-REJECT-COUNT.
044200     MOVE PR-PREDICTION-ID   TO RPT-D-PREDICTION-ID.
044300     MOVE PR-USER-ID         TO RPT-D-USER-ID.
044400     MOVE PR-RACE-WEEKEND-ID TO RPT-D-WEEKEND-ID.
044500     MOVE REJECT-REASON-TEXT(WS-REJECT-REASON-IDX)
044600                             TO RPT-D-REASON.
044700     ADD 1 TO WS-LINE-COUNT.
044800     IF WS-LINE-COUNT > 50
044900         PERFORM 9100-WRITE-RPT-HEADINGS THRU 9100-EXIT
045000     END-IF.
045100     WRITE SCORERPT-REC FROM RPT-REJECT-DETAIL-LINE
045200         AFTER ADVANCING 1 LINE.
045300 4100-EXIT.
045400     EXIT.
045500
045600 9000-READ-TRANS.
045700     READ PREDNEW INTO PREDICTION-RECORD
045800         AT END
045900             SET WS-TRANS-EOF TO TRUE
046000     END-READ.
046100 9000-EXIT.
046200     EXIT.
046300
046400 9100-WRITE-RPT-HEADINGS.
046500     ADD 1 TO WS-PCTR.
046600     MOVE WS-PCTR TO RPT-PAGE.
046700     MOVE ZERO TO WS-LINE-COUNT.
046800     WRITE SCORERPT-REC FROM RPT-TITLE-LINE
046900         AFTER ADVANCING PAGE.
047000     WRITE SCORERPT-REC FROM RPT-COLUMN-HEADING
047100         AFTER ADVANCING 2 LINES.
047200 9100-EXIT.
047300     EXIT.
047400
047500 3900-FINISH.
047600     MOVE WS-READ-COUNT   TO RPT-T-READ.
047700     MOVE WS-ACCEPT-COUNT TO RPT-T-ACCEPT.
047800     MOVE WS-REJECT-COUNT TO RPT-T-REJECT.
047900     WRITE SCORERPT-REC FROM RPT-CONTROL-TOTALS-LINE
048000         AFTER ADVANCING 3 LINES.
048100     CLOSE RACEWKND
048200           RACEPRED
048300           PREDNEW
048400           PREDOUT
048500           SCORERPT.
048600 3900-EXIT.
048700     EXIT.
048800
048900 END PROGRAM RCVAL01.

000100*****************************************************
000200*  RCSCORE.CPY                                     *
000300*  PREDICTION-SCORE RECORD LAYOUT - ONE SCORED     *
000400*  PREDICTION, ELEVEN COMPONENT SCORES PLUS TOTAL. *
000500*  FILE PREDSCOR IS WRITTEN BY THE SCORING ENGINE  *
000600*  AND RE-READ BY THE STANDINGS BUILDER.           *
000700*---------------------------------------------------
000800*  MAINTENANCE
000900*  DATE     INIT  REQUEST    DESCRIPTION
001000*  -------- ----  ---------  ----------------------
001100*  04/02/88 RTM   CR-1031    ORIGINAL LAYOUT.                      CR-1031
001200*  06/02/90 RTM   CR-1144    ADDED PS-SPRINT-SCORE.                CR-1144
001300*  11/19/91 JOS   CR-1260    ADDED PS-STREAK-BONUS                 CR-1260
001400*                            AND PS-UNDERDOG-BONUS.
001500*****************************************************
001600 01  PREDICTION-SCORE-RECORD.
001700     05  PS-PREDICTION-ID            PIC 9(05).
001800     05  PS-COMPONENT-SCORES.
001900         10  PS-TOP5-SCORE               PIC 9(04).
002000         10  PS-POS6-10-SCORE            PIC 9(04).
002100         10  PS-PARTIAL-POSITION-SCORE   PIC 9(04).
002200         10  PS-PERFECT-TOP10-BONUS      PIC 9(04).
002300         10  PS-POLE-SCORE               PIC 9(04).
002400         10  PS-SPRINT-SCORE             PIC 9(04).
002500         10  PS-PIT-STOPS-SCORE          PIC 9(04).
002600         10  PS-FASTEST-LAP-SCORE        PIC 9(04).
002700         10  PS-POS-GAINED-SCORE         PIC 9(04).
002800         10  PS-STREAK-BONUS             PIC 9(04).
002900         10  PS-UNDERDOG-BONUS           PIC 9(04).
003000     05  PS-TOTAL-SCORE              PIC 9(04).
003100     05  FILLER                      PIC X(07) VALUE SPACES.
003200*
003300*    BONUS-ONLY VIEW - LETS THE STANDINGS BUILDER
003400*    TEST PS-PERFECT-TOP10-BONUS WITHOUT UNPACKING
003500*    THE WHOLE COMPONENT GROUP.
003600 01  PS-BONUS-VIEW REDEFINES PS-COMPONENT-SCORES.
003700     05  PS-BV-TOP5              PIC 9(04).
003800     05  PS-BV-POS6-10           PIC 9(04).
003900     05  PS-BV-PARTIAL           PIC 9(04).
004000     05  PS-BV-PERFECT-BONUS     PIC 9(04).
004100     05  FILLER                  PIC X(28).

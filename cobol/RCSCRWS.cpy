000100*****************************************************
000200*  RCSCRWS.CPY                                     *
000300*  SHARED WORKING-STORAGE FOR THE SCORING ENGINE   *
000400*  AND THE RECALCULATION BATCH - THE RACE-RESULT   *
000500*  TABLE, THE DERIVED-ACTUAL FIELDS, THE STREAK    *
000600*  HISTORY TABLE AND THE PER-PREDICTION SCORE      *
000700*  ACCUMULATORS SHARED BY RCSCRPRC.CPY.            *
000800*---------------------------------------------------
000900*  MAINTENANCE
001000*  DATE     INIT  REQUEST    DESCRIPTION
001100*  -------- ----  ---------  ----------------------
001200*  04/02/88 RTM   CR-1031    ORIGINAL WORK AREAS.                  CR-1031
001300*  11/19/91 JOS   CR-1260    ADDED WS-STREAK-TAB AND               CR-1260
001400*                            THE UNDERDOG TABLE.
001500*  10/02/98 PAN   CR-1711    Y2K - WS-TODAY NOW CARRIES            CR-1711
001600*                            A FOUR-DIGIT CENTURY.
001700*****************************************************
001800 01  WS-RESULT-TAB.
001900     05  WS-RESULT-ENTRY OCCURS 20 TIMES
002000                         INDEXED BY WS-RESULT-IDX.
002100         10  WS-RES-FINISH           PIC 9(02).
002200         10  WS-RES-DRIVER           PIC 9(02).
002300         10  WS-RES-GRID             PIC 9(02).
002400         10  WS-RES-PITSTOPS         PIC 9(02).
002500         10  WS-RES-FASTLAP-FLAG     PIC X(01).
002600 01  WS-RESULT-COUNT             PIC 9(02)  COMP VALUE ZERO.
002700 01  WS-RESULTS-SWITCH           PIC X(01)  VALUE 'N'.
002800     88  WS-RESULTS-EXIST                VALUE 'Y'.
002900
003000 01  WS-ACTUAL-VALUES.
003100     05  WS-ACTUAL-TOP10-TAB OCCURS 10 TIMES PIC 9(02).
003200     05  WS-ACTUAL-POLE-DRIVER       PIC 9(02) VALUE ZERO.
003300     05  WS-ACTUAL-SPRINT-WINNER     PIC 9(02) VALUE ZERO.
003400     05  WS-ACTUAL-PITSTOP-DRIVER    PIC 9(02) VALUE ZERO.
003500     05  WS-ACTUAL-FASTLAP-DRIVER    PIC 9(02) VALUE ZERO.
003600     05  WS-ACTUAL-POSGAIN-DRIVER    PIC 9(02) VALUE ZERO.
003700*
003800*    SIGNED VIEW OF THE POSITIONS-GAINED SEARCH -
003900*    GRID MINUS FINISH CAN GO NEGATIVE (A DRIVER WHO
004000*    FELL BACK), SO THE RUNNING BEST-GAIN HOLDER IS
004100*    KEPT SIGNED EVEN THOUGH THE REST OF THE TABLE
004200*    ABOVE IS UNSIGNED.
004300 01  WS-BEST-GAIN                PIC S9(03) COMP VALUE ZERO.
004400 01  WS-THIS-GAIN                PIC S9(03) COMP VALUE ZERO.
004500 01  WS-BEST-PITSTOPS            PIC 9(02)  COMP VALUE ZERO.
004600
004700 01  WS-CHAMPIONSHIP-DRIVERS.
004800     05  FILLER                  PIC 9(02)  VALUE 01.
004900     05  FILLER                  PIC 9(02)  VALUE 11.
005000     05  FILLER                  PIC 9(02)  VALUE 44.
005100     05  FILLER                  PIC 9(02)  VALUE 63.
005200     05  FILLER                  PIC 9(02)  VALUE 55.
005300 01  WS-CHAMPIONSHIP-TAB REDEFINES WS-CHAMPIONSHIP-DRIVERS.
005400     05  WS-CHAMP-DRIVER-NO      PIC 9(02) OCCURS 5 TIMES.
005500
005600 01  WS-STREAK-TAB.
005700     05  WS-STREAK-ENTRY OCCURS 3 TIMES
005800                         INDEXED BY WS-STREAK-IDX.
005900         10  WS-STREAK-RESULTS-FLAG  PIC X(01).
006000             88  WS-STREAK-HAS-RESULTS    VALUE 'Y'.
006100         10  WS-STREAK-POLE-HIT      PIC X(01).
006200             88  WS-STREAK-POLE-WAS-HIT   VALUE 'Y'.
006300         10  WS-STREAK-FASTLAP-HIT   PIC X(01).
006400             88  WS-STREAK-FASTLAP-WAS-HIT VALUE 'Y'.
006500 01  WS-STREAK-COUNT             PIC 9(01)  COMP VALUE ZERO.
006600
006700*    PER-PREDICTION WORK AREA - THE TOP-10 PICKS
006800*    UNDER EVALUATION AND THE ELEVEN RUNNING SCORE
006900*    ACCUMULATORS RCSCRPRC.CPY FILLS IN.
007000 01  WS-PRED-TOP10-TAB OCCURS 10 TIMES PIC 9(02).
007100
007200 01  WS-SCORE-ACCUM.
007300     05  WS-SC-TOP5              PIC 9(04) COMP VALUE ZERO.
007400     05  WS-SC-POS6-10           PIC 9(04) COMP VALUE ZERO.
007500     05  WS-SC-PARTIAL           PIC 9(04) COMP VALUE ZERO.
007600     05  WS-SC-PERFECT-BONUS     PIC 9(04) COMP VALUE ZERO.
007700     05  WS-SC-POLE              PIC 9(04) COMP VALUE ZERO.
007800     05  WS-SC-SPRINT            PIC 9(04) COMP VALUE ZERO.
007900     05  WS-SC-PITSTOPS          PIC 9(04) COMP VALUE ZERO.
008000     05  WS-SC-FASTLAP           PIC 9(04) COMP VALUE ZERO.
008100     05  WS-SC-POSGAINED         PIC 9(04) COMP VALUE ZERO.
008200     05  WS-SC-STREAK            PIC 9(04) COMP VALUE ZERO.
008300     05  WS-SC-UNDERDOG          PIC 9(04) COMP VALUE ZERO.
008400     05  WS-SC-TOTAL             PIC 9(04) COMP VALUE ZERO.
008500
008600 01  WS-SCORE-SUBS.
008700     05  WS-SI                   PIC 9(02) COMP VALUE ZERO.
008800     05  WS-SJ                   PIC 9(02) COMP VALUE ZERO.
008900
009000 01  WS-FOUND-SWITCH             PIC X(01) VALUE 'N'.
009100     88  WS-FOUND                    VALUE 'Y'.

000100*****************************************************
000200*  RCRESLT.CPY                                     *
000300*  RACE-RESULT RECORD LAYOUT - OFFICIAL CLASSIFIED *
000400*  RESULTS FOR ONE RACE WEEKEND, ONE CARD PER      *
000500*  FINISHING DRIVER.  FILE RACERSLT IS SORTED BY   *
000600*  WEEKEND THEN FINISH POSITION.                   *
000700*---------------------------------------------------
000800*  MAINTENANCE
000900*  DATE     INIT  REQUEST    DESCRIPTION
001000*  -------- ----  ---------  ----------------------
001100*  03/11/88 RTM   CR-1022    ORIGINAL LAYOUT.                      CR-1022
001200*  09/14/94 DJF   CR-1486    ADDED RR-PIT-STOPS-COUNT              CR-1486
001300*                            FOR PIT-STOP SCORING.
001400*****************************************************
001500 01  RACE-RESULT-RECORD.
001600     05  RR-RACE-WEEKEND-ID      PIC 9(05).
001700     05  RR-FINISH-POSITION      PIC 9(02).
001800     05  RR-DRIVER-NUMBER        PIC 9(02).
001900     05  RR-DRIVER-NAME          PIC X(25).
002000     05  RR-TEAM-NAME            PIC X(20).
002100     05  RR-GRID-POSITION        PIC 9(02).
002200     05  RR-STATUS               PIC X(12).
002300         88  RR-STATUS-FINISHED      VALUE 'FINISHED    '.
002400         88  RR-STATUS-DNF            VALUE 'DNF         '.
002500     05  RR-POINTS               PIC 9(02)V9.
002600     05  RR-FASTEST-LAP-FLAG     PIC X(01).
002700         88  RR-SET-FASTEST-LAP       VALUE 'Y'.
002800     05  RR-PIT-STOPS-COUNT      PIC 9(02).
002900     05  FILLER                  PIC X(06).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RCCOR01.
000300 AUTHOR.         J O SABATINI.
000400 INSTALLATION.   TRACKSIDE SYSTEMS DIVISION.
000500 DATE-WRITTEN.   11/19/91.
000600 DATE-COMPILED.
000700 SECURITY.       NONCONFIDENTIAL.
000800*****************************************************
000900*  RCCOR01 - RACE-RESULT CORRECTION AND RESCORE     *
001000*  BATCH.  APPLIES A SINGLE FINISH-POSITION/DRIVER-  *
001100*  NUMBER CORRECTION TO ONE RACE-RESULT RECORD (THE  *
001200*  STEWARDS HANDED DOWN A PENALTY, OR THE TIMING     *
001300*  FEED HAD A BAD CARD), THROWS AWAY EVERY SCORE ON  *
001400*  FILE FOR THAT WEEKEND, AND RESCORES THE WEEKEND    *
001500*  FROM SCRATCH AGAINST THE CORRECTED RESULTS.  USES *
001600*  THE SAME SCORING ARITHMETIC AS RCSCR01, BY WAY OF *
001700*  THE SHARED RCSCRPRC.CPY, SO THE TWO PROGRAMS CAN  *
001800*  NEVER DRIFT APART.                                 *
001900*---------------------------------------------------*
002000*  MAINTENANCE LOG
002100*  DATE     INIT  REQUEST    DESCRIPTION
002200*  -------- ----  ---------  ----------------------
002300*  11/19/91 JOS   CR-1260    ORIGINAL PROGRAM - SPLIT              CR-1260
002400*                            OUT OF RCSCR01 SO A BAD
002500*                            RESULT CARD COULD BE
002600*                            FIXED WITHOUT RERUNNING
002700*                            THE WHOLE SEASON.
002800*  09/14/94 DJF   CR-1486    PICKS UP THE PIT-STOPS-               CR-1486
002900*                            COUNT FIELD ON THE
003000*                            CORRECTED RESULT, SAME AS
003100*                            RCSCR01.
003200*  02/27/95 DJF   CR-1501    SWITCHED TO THE SHARED                CR-1501
003300*                            RCSCRPRC.CPY SCORING CODE
003400*                            INSTEAD OF ITS OWN COPY OF
003500*                            THE ARITHMETIC.
003600*  10/02/98 PAN   CR-1711    Y2K REVIEW - NO DATE                  CR-1711
003700*                            FIELDS OF ITS OWN; CLEAN.
003800*  04/18/02 CGI   CR-1844    FINAL CLOSEOUT OF THE PILOT           CR-1844
003900*                            LEAGUE CONVERSION - NO LOGIC
004000*                            CHANGE, COMMENTS ONLY.
004040*  07/09/02 CGI   CR-1861    RCSCRPRC.CPY CALL WAS                 CR-1861
004060*                            SITTING INSIDE AN IF-BLOCK -
004080*                            PULLED IT OUT TO ITS OWN
004090*                            PARAGRAPH, 2250-SCORE-ONE-
004095*                            PREDICTION - SAME FIX AS
004096*                            RCSCR01.  ALSO DECLARED
004097*                            WS-FOUND-WKND-IDX, WHICH
004098*                            WAS BEING REFERENCED BUT
004099*                            HAD NO DATA DESCRIPTION.
004100*****************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DRIVER-NO-DIGIT IS '0' THRU '9'
004700     SWITCH-1 IS UPSI-0 ON STATUS IS WS-RERUN-REQUEST
004800                       OFF STATUS IS WS-NORMAL-REQUEST.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CORRCARD  ASSIGN TO CORRCARD
005300            ORGANIZATION IS SEQUENTIAL.
005400     SELECT RACERSLT  ASSIGN TO RACERSLT
005500            ORGANIZATION IS SEQUENTIAL.
005600     SELECT RACERSNW  ASSIGN TO RACERSNW
005700            ORGANIZATION IS SEQUENTIAL.
005800     SELECT RACEPRED  ASSIGN TO RACEPRED
005900            ORGANIZATION IS SEQUENTIAL.
006000     SELECT PREDSCOR  ASSIGN TO PREDSCOR
006100            ORGANIZATION IS SEQUENTIAL.
006200     SELECT PREDSNEW  ASSIGN TO PREDSNEW
006300            ORGANIZATION IS SEQUENTIAL.
006400     SELECT SCORERPT  ASSIGN TO SCORERPT
006500            ORGANIZATION IS LINE SEQUENTIAL.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  CORRCARD
007000     LABEL RECORD IS STANDARD
007100     RECORD CONTAINS 20 CHARACTERS.
007200 01  CORRCARD-REC                PIC X(20).
007300
007400 FD  RACERSLT
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 80 CHARACTERS.
007700 01  RACERSLT-REC                PIC X(80).
007800
007900 FD  RACERSNW
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 80 CHARACTERS.
008200 01  RACERSNW-REC                PIC X(80).
008300
008400 FD  RACEPRED
008500     LABEL RECORD IS STANDARD
008600     RECORD CONTAINS 50 CHARACTERS.
008700 01  RACEPRED-REC                PIC X(50).
008800
008900 FD  PREDSCOR
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 60 CHARACTERS.
009200 01  PREDSCOR-REC                PIC X(60).
009300
009400 FD  PREDSNEW
009500     LABEL RECORD IS STANDARD
009600     RECORD CONTAINS 60 CHARACTERS.
009700 01  PREDSNEW-REC                PIC X(60).
009800
009900 FD  SCORERPT
010000     LABEL RECORD IS OMITTED
010100     RECORD CONTAINS 132 CHARACTERS
010200     LINAGE IS 60 WITH FOOTING AT 54.
010300 01  SCORERPT-REC                PIC X(132).
010400
010500 WORKING-STORAGE SECTION.
010520*    CR-1861 - PAGE/LINE COUNTERS PULLED OUT TO
010540*    77-LEVELS, SAME AS THE SHOP'S OTHER STANDALONE
010560*    REPORT COUNTERS - 77-LEVELS MUST PRECEDE THE
010580*    FIRST 01 IN THE SECTION.                             CR-1861
010590 77  WS-PCTR                     PIC 9(02) COMP VALUE ZERO.
010595 77  WS-LINE-COUNT               PIC 9(02) COMP VALUE ZERO.
010600     COPY RCRESLT.cpy.
010700     COPY RCPRED.cpy.
010800     COPY RCSCORE.cpy.
010900     COPY RCSCRWS.cpy.
011000
011100 01  CORRECTION-CARD.
011200     05  CC-RACE-WEEKEND-ID      PIC 9(05).
011300     05  CC-OLD-FINISH-POS       PIC 9(02).
011400     05  CC-NEW-FINISH-POS       PIC 9(02).
011500     05  CC-NEW-DRIVER-NUMBER    PIC 9(02).
011600     05  FILLER                  PIC X(09).
011700
011800 01  WS-PARM-WEEKEND-ID          PIC 9(05).
011850
011860 01  WS-TODAY-WORK.
011870     05  WS-TODAY-YYYYMMDD       PIC 9(08).
011880     05  WS-TODAY-REDEF REDEFINES WS-TODAY-YYYYMMDD.
011890         10  WS-TODAY-CCYY       PIC 9(04).
011900         10  WS-TODAY-MM         PIC 9(02).
011910         10  WS-TODAY-DD         PIC 9(02).
011920
012000 01  WS-SWITCHES.
012100     05  WS-RSLT-EOF-SW          PIC X(01) VALUE 'N'.
012200         88  WS-RSLT-EOF                  VALUE 'Y'.
012300     05  WS-PRED-EOF-SW          PIC X(01) VALUE 'N'.
012400         88  WS-PRED-EOF                  VALUE 'Y'.
012500     05  WS-HIST-EOF-SW          PIC X(01) VALUE 'N'.
012600         88  WS-HIST-EOF                  VALUE 'Y'.
012700     05  WS-CORRECT-APPLIED-SW   PIC X(01) VALUE 'N'.
012800         88  WS-CORRECT-APPLIED           VALUE 'Y'.
012900
013000 01  WS-COUNTERS.
013100     05  WS-READ-COUNT           PIC 9(05) COMP VALUE ZERO.
013200     05  WS-SCORED-COUNT         PIC 9(05) COMP VALUE ZERO.
013300     05  WS-PURGED-COUNT         PIC 9(05) COMP VALUE ZERO.
013400     05  WS-KEPT-COUNT           PIC 9(05) COMP VALUE ZERO.
013500     05  WS-RESULT-CARDS-READ    PIC 9(05) COMP VALUE ZERO.
013600     05  WS-TOTAL-POINTS         PIC 9(07) COMP VALUE ZERO.
013650     05  WS-FOUND-WKND-IDX       PIC 9(05) COMP VALUE ZERO.
013900
014000 01  WS-PRED-INDEX-TAB.
014100     05  WS-PI-ENTRY OCCURS 2000 TIMES
014200                         INDEXED BY WS-PI-IDX.
014300         10  WI-PREDICTION-ID    PIC 9(05).
014400         10  WI-USER-ID          PIC 9(05).
014500         10  WI-WEEKEND-ID       PIC 9(05).
014600 01  WS-PRED-INDEX-COUNT         PIC 9(04) COMP VALUE ZERO.
014700
014800 01  WS-SCORE-INDEX-TAB.
014900     05  WS-XI-ENTRY OCCURS 2000 TIMES
015000                         INDEXED BY WS-XI-IDX.
015100         10  XI-PREDICTION-ID    PIC 9(05).
015200         10  XI-POLE-HIT         PIC X(01).
015300             88  XI-POLE-WAS-HIT         VALUE 'Y'.
015400         10  XI-FASTLAP-HIT      PIC X(01).
015500             88  XI-FASTLAP-WAS-HIT      VALUE 'Y'.
015600 01  WS-SCORE-INDEX-COUNT        PIC 9(04) COMP VALUE ZERO.
015700
015800 01  WS-STREAK-FOUND-COUNT       PIC 9(01) COMP VALUE ZERO.
015900
016000 01  RPT-TITLE-LINE.
016100     05  FILLER                  PIC X(06) VALUE 'DATE:'.
016200     05  RPT-MM                  PIC 99.
016300     05  FILLER                  PIC X(01) VALUE '/'.
016400     05  RPT-DD                  PIC 99.
016500     05  FILLER                  PIC X(01) VALUE '/'.
016600     05  RPT-CCYY                PIC 9(04).
016700     05  FILLER                  PIC X(36) VALUE SPACES.
016800     05  FILLER                  PIC X(72)
016850         VALUE 'TRACKSIDE SYSTEMS DIVISION - RESULT CORRECTION
016875-        ' RESCORE'.
017000     05  FILLER                  PIC X(06) VALUE 'PAGE:'.
017100     05  RPT-PAGE                PIC Z9.
017200
017300 01  RPT-COLUMN-HEADING.
017400     05  FILLER                  PIC X(02) VALUE SPACES.
017500     05  FILLER                  PIC X(07) VALUE 'PRED ID'.
017600     05  FILLER                  PIC X(02) VALUE SPACES.
017700     05  FILLER                  PIC X(07) VALUE 'USER ID'.
017800     05  FILLER                  PIC X(58) VALUE
017900         'T5 6-10 PAR PFT POL SPR PIT FLP PGN STK UND'.
018000     05  FILLER                  PIC X(05) VALUE SPACES.
018100     05  FILLER                  PIC X(05) VALUE 'TOTAL'.
018200     05  FILLER                  PIC X(46) VALUE SPACES.
018300
018400 01  RPT-DETAIL-LINE.
018500     05  FILLER                  PIC X(02) VALUE SPACES.
018600     05  RPT-D-PRED-ID           PIC ZZZZ9.
018700     05  FILLER                  PIC X(02) VALUE SPACES.
018800     05  RPT-D-USER-ID           PIC ZZZZ9.
018900     05  FILLER                  PIC X(02) VALUE SPACES.
019000     05  RPT-D-TOP5              PIC ZZZ9.
019100     05  FILLER                  PIC X(01) VALUE SPACES.
019200     05  RPT-D-POS6-10           PIC ZZZ9.
019300     05  FILLER                  PIC X(01) VALUE SPACES.
019400     05  RPT-D-PARTIAL           PIC ZZZ9.
019500     05  FILLER                  PIC X(01) VALUE SPACES.
019600     05  RPT-D-PERFECT           PIC ZZZ9.
019700     05  FILLER                  PIC X(01) VALUE SPACES.
019800     05  RPT-D-POLE              PIC ZZZ9.
019900     05  FILLER                  PIC X(01) VALUE SPACES.
020000     05  RPT-D-SPRINT            PIC ZZZ9.
020100     05  FILLER                  PIC X(01) VALUE SPACES.
020200     05  RPT-D-PITSTOPS          PIC ZZZ9.
020300     05  FILLER                  PIC X(01) VALUE SPACES.
020400     05  RPT-D-FASTLAP           PIC ZZZ9.
020500     05  FILLER                  PIC X(01) VALUE SPACES.
020600     05  RPT-D-POSGAINED         PIC ZZZ9.
020700     05  FILLER                  PIC X(01) VALUE SPACES.
020800     05  RPT-D-STREAK            PIC ZZZ9.
020900     05  FILLER                  PIC X(01) VALUE SPACES.
021000     05  RPT-D-UNDERDOG          PIC ZZZ9.
021100     05  FILLER                  PIC X(02) VALUE SPACES.
021200     05  RPT-D-TOTAL             PIC ZZZZ9.
021300     05  FILLER                  PIC X(35) VALUE SPACES.
021400
021500 01  RPT-CONTROL-TOTALS-LINE.
021600     05  FILLER               PIC X(16) VALUE 'CONTROL TOTALS:'.
021700     05  FILLER                  PIC X(08) VALUE 'PURGED:'.
021800     05  RPT-T-PURGED            PIC ZZZZ9.
021900     05  FILLER                  PIC X(05) VALUE SPACES.
022000     05  FILLER                  PIC X(08) VALUE 'SCORED:'.
022100     05  RPT-T-SCORED            PIC ZZZZ9.
022200     05  FILLER                  PIC X(05) VALUE SPACES.
022300     05  FILLER                  PIC X(08) VALUE 'POINTS:'.
022400     05  RPT-T-POINTS            PIC ZZZZZZ9.
022500     05  FILLER                  PIC X(65) VALUE SPACES.
022600
022700 PROCEDURE DIVISION.
022800 0000-MAIN.
022900     PERFORM 1000-INIT THRU 1000-EXIT.
023000     PERFORM 2000-SCORE-ALL-PREDICTIONS THRU 2000-EXIT
023100         UNTIL WS-PRED-EOF.
023200     PERFORM 3000-CLOSING THRU 3000-EXIT.
023300     STOP RUN.
023400
023500 1000-INIT.
023600     OPEN INPUT CORRCARD.
023700     READ CORRCARD INTO CORRECTION-CARD
023800         AT END
023900             DISPLAY 'RCCOR01 - MISSING CORRECTION CARD'
024000             STOP RUN
024100     END-READ.
024200     CLOSE CORRCARD.
024300     MOVE CC-RACE-WEEKEND-ID TO WS-PARM-WEEKEND-ID.
024400     OPEN INPUT RACERSLT.
024500     OPEN OUTPUT RACERSNW.
024600     PERFORM 1010-APPLY-CORRECTION THRU 1010-EXIT
024700         UNTIL WS-RSLT-EOF.
024800     CLOSE RACERSLT RACERSNW.
024900     IF NOT WS-CORRECT-APPLIED
025000         DISPLAY 'RCCOR01 - CORRECTION KEY NOT FOUND, ABORTED'
025100         STOP RUN
025200     END-IF.
025300     OPEN OUTPUT PREDSNEW.
025400     OPEN INPUT PREDSCOR.
025500     PERFORM 1100-PURGE-WEEKEND-SCORES THRU 1100-EXIT
025600         UNTIL WS-HIST-EOF.
025700     CLOSE PREDSCOR.
025800     OPEN INPUT RACEPRED.
025900     PERFORM 1050-LOAD-PRED-INDEX THRU 1050-EXIT
026000         UNTIL WS-PRED-EOF.
026100     CLOSE RACEPRED.
026200     MOVE 'N' TO WS-PRED-EOF-SW.
026300     OPEN INPUT RACERSNW.
026400     PERFORM 1070-LOAD-RESULT-TABLE THRU 1070-EXIT
026500         UNTIL WS-RSLT-EOF.
026600     CLOSE RACERSNW.
026700     PERFORM 1150-BUILD-ACTUAL-TOP10 THRU 1150-EXIT.
026800     PERFORM 1200-DERIVE-ACTUALS THRU 1200-EXIT.
026900     OPEN INPUT RACEPRED.
027000     OPEN OUTPUT SCORERPT.
027020     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
027040     MOVE WS-TODAY-MM   TO RPT-MM.
027060     MOVE WS-TODAY-DD   TO RPT-DD.
027080     MOVE WS-TODAY-CCYY TO RPT-CCYY.
027100     PERFORM 9100-WRITE-RPT-HEADINGS THRU 9100-EXIT.
027200     PERFORM 9000-READ-NEXT-CANDIDATE THRU 9000-EXIT.
027300 1000-EXIT.
027400     EXIT.
027500
027600*    CORRECTION PASS - COPY EVERY RESULT THROUGH
027700*    UNCHANGED EXCEPT THE ONE CARD THE STEWARDS
027800*    IDENTIFIED BY WEEKEND AND ITS OLD FINISH SLOT.
027900 1010-APPLY-CORRECTION.
028000     READ RACERSLT INTO RACE-RESULT-RECORD
028100         AT END
028200             SET WS-RSLT-EOF TO TRUE
028300         NOT AT END
028400             IF RR-RACE-WEEKEND-ID = CC-RACE-WEEKEND-ID
028500                 AND RR-FINISH-POSITION = CC-OLD-FINISH-POS
028600                 MOVE CC-NEW-FINISH-POS TO RR-FINISH-POSITION
028700                 MOVE CC-NEW-DRIVER-NUMBER TO RR-DRIVER-NUMBER
028800                 SET WS-CORRECT-APPLIED TO TRUE
028900             END-IF
029000             WRITE RACERSNW-REC FROM RACE-RESULT-RECORD
029100     END-READ.
029200 1010-EXIT.
029300     EXIT.
029400
029500*    DELETE-BY-REWRITE - RECORDS FOR THE WEEKEND BEING
029600*    RECALCULATED ARE DROPPED; EVERYTHING ELSE IS
029700*    COPIED FORWARD AND ALSO INDEXED FOR STREAK LOOK-
029800*    BACK (SAME INDEX RCSCR01 BUILDS FROM PREDHIST).
029900 1100-PURGE-WEEKEND-SCORES.
030000     READ PREDSCOR INTO PREDICTION-SCORE-RECORD
030100         AT END
030200             SET WS-HIST-EOF TO TRUE
030300         NOT AT END
030400             PERFORM 1110-KEEP-OR-PURGE THRU 1110-EXIT
030500     END-READ.
030600 1100-EXIT.
030700     EXIT.
030800
030900 1110-KEEP-OR-PURGE.
031000     PERFORM 1120-FIND-OWNING-WEEKEND THRU 1120-EXIT.
031100     IF WS-FOUND-WKND-IDX = WS-PARM-WEEKEND-ID
031200         ADD 1 TO WS-PURGED-COUNT
031300     ELSE
031400         ADD 1 TO WS-KEPT-COUNT
031500         ADD 1 TO WS-SCORE-INDEX-COUNT
031600         SET WS-XI-IDX TO WS-SCORE-INDEX-COUNT
031700         MOVE PS-PREDICTION-ID TO XI-PREDICTION-ID(WS-XI-IDX)
031800         MOVE 'N' TO XI-POLE-HIT(WS-XI-IDX)
031900         IF PS-POLE-SCORE > 0
032000             MOVE 'Y' TO XI-POLE-HIT(WS-XI-IDX)
032100         END-IF
032200         MOVE 'N' TO XI-FASTLAP-HIT(WS-XI-IDX)
032300         IF PS-FASTEST-LAP-SCORE > 0
032400             MOVE 'Y' TO XI-FASTLAP-HIT(WS-XI-IDX)
032500         END-IF
032600         WRITE PREDSNEW-REC FROM PREDICTION-SCORE-RECORD
032700     END-IF.
032800 1110-EXIT.
032900     EXIT.
033000
033100*    PREDSCOR CARRIES ONLY THE PREDICTION-ID, SO THE
033200*    OWNING WEEKEND IS RESOLVED THROUGH RACEPRED'S OWN
033300*    MASTER - THE SAME SMALL LOOKUP RCSCRPRC.CPY'S
033400*    CALLERS KEEP HANDY ELSEWHERE.  HERE WE RE-READ
033500*    RACEPRED FRESH FOR EACH SCORE RECORD SINCE THE
033600*    INDEX TABLE IS NOT BUILT YET AT THIS POINT OF THE
033700*    RUN.
033800 1120-FIND-OWNING-WEEKEND.
033900     MOVE ZERO TO WS-FOUND-WKND-IDX.
034000     OPEN INPUT RACEPRED.
034100     PERFORM 1121-SCAN-RACEPRED THRU 1121-EXIT
034200         UNTIL WS-PRED-EOF OR WS-FOUND-WKND-IDX NOT = ZERO.
034300     CLOSE RACEPRED.
034400     MOVE 'N' TO WS-PRED-EOF-SW.
034500 1120-EXIT.
034600     EXIT.
034700
034800 1121-SCAN-RACEPRED.
034900     READ RACEPRED INTO PREDICTION-RECORD
035000         AT END
035100             SET WS-PRED-EOF TO TRUE
035200         NOT AT END
035300             IF PR-PREDICTION-ID = PS-PREDICTION-ID
035400                 MOVE PR-RACE-WEEKEND-ID TO WS-FOUND-WKND-IDX
035500             END-IF
035600     END-READ.
035700 1121-EXIT.
035800     EXIT.
035900
036000 1050-LOAD-PRED-INDEX.
036100     READ RACEPRED INTO PREDICTION-RECORD
036200         AT END
036300             SET WS-PRED-EOF TO TRUE
036400         NOT AT END
036500             ADD 1 TO WS-PRED-INDEX-COUNT
036600             SET WS-PI-IDX TO WS-PRED-INDEX-COUNT
036700             MOVE PR-PREDICTION-ID TO WI-PREDICTION-ID(WS-PI-IDX)
036800             MOVE PR-USER-ID         TO WI-USER-ID(WS-PI-IDX)
036900             MOVE PR-RACE-WEEKEND-ID TO WI-WEEKEND-ID(WS-PI-IDX)
037000     END-READ.
037100 1050-EXIT.
037200     EXIT.
037300
037400 1070-LOAD-RESULT-TABLE.
037500     READ RACERSNW INTO RACE-RESULT-RECORD
037600         AT END
037700             SET WS-RSLT-EOF TO TRUE
037800         NOT AT END
037900             IF RR-RACE-WEEKEND-ID = WS-PARM-WEEKEND-ID
038000                 PERFORM 1071-ADD-RESULT-ENTRY THRU 1071-EXIT
038100             END-IF
038200     END-READ.
038300 1070-EXIT.
038400     EXIT.
038500
038600 1071-ADD-RESULT-ENTRY.
038700     ADD 1 TO WS-RESULT-COUNT.
038800     SET WS-RESULT-IDX TO WS-RESULT-COUNT.
038900     MOVE RR-FINISH-POSITION  TO WS-RES-FINISH(WS-RESULT-IDX).
039000     MOVE RR-DRIVER-NUMBER    TO WS-RES-DRIVER(WS-RESULT-IDX).
039100     MOVE RR-GRID-POSITION    TO WS-RES-GRID(WS-RESULT-IDX).
039200     MOVE RR-PIT-STOPS-COUNT  TO WS-RES-PITSTOPS(WS-RESULT-IDX).
039300     MOVE RR-FASTEST-LAP-FLAG TO
039320         WS-RES-FASTLAP-FLAG(WS-RESULT-IDX).
039400     SET WS-RESULTS-EXIST TO TRUE.
039500 1071-EXIT.
039600     EXIT.
039700
039800 1150-BUILD-ACTUAL-TOP10.
039900     PERFORM 1151-FILL-ACTUAL-SLOT
040000         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > 10.
040100 1150-EXIT.
040200     EXIT.
040300
040400 1151-FILL-ACTUAL-SLOT.
040500     IF WS-SI NOT > WS-RESULT-COUNT
040600         SET WS-RESULT-IDX TO WS-SI
040700         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
040800                             TO WS-ACTUAL-TOP10-TAB(WS-SI)
040900     ELSE
041000         MOVE ZERO TO WS-ACTUAL-TOP10-TAB(WS-SI)
041100     END-IF.
041200
041300 1200-DERIVE-ACTUALS.
041400     MOVE ZERO TO WS-ACTUAL-POLE-DRIVER
041500                  WS-ACTUAL-SPRINT-WINNER
041600                  WS-ACTUAL-PITSTOP-DRIVER
041700                  WS-ACTUAL-FASTLAP-DRIVER
041800                  WS-ACTUAL-POSGAIN-DRIVER.
041900     IF WS-RESULTS-EXIST
042000         PERFORM 1210-DERIVE-ONE-RESULT
042100             VARYING WS-RESULT-IDX FROM 1 BY 1
042200                 UNTIL WS-RESULT-IDX > WS-RESULT-COUNT
042300     END-IF.
042400 1200-EXIT.
042500     EXIT.
042600
042700 1210-DERIVE-ONE-RESULT.
042800     IF WS-RES-GRID(WS-RESULT-IDX) = 1
042900         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
043000                             TO WS-ACTUAL-POLE-DRIVER
043100     END-IF.
043200     IF WS-RES-FINISH(WS-RESULT-IDX) = 1
043300         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
043400                             TO WS-ACTUAL-SPRINT-WINNER
043500     END-IF.
043600     IF WS-RES-FASTLAP-FLAG(WS-RESULT-IDX) = 'Y'
043700         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
043800                             TO WS-ACTUAL-FASTLAP-DRIVER
043900     END-IF.
044000     IF WS-RES-PITSTOPS(WS-RESULT-IDX) > WS-BEST-PITSTOPS
044100         MOVE WS-RES-PITSTOPS(WS-RESULT-IDX) TO WS-BEST-PITSTOPS
044200         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
044300                             TO WS-ACTUAL-PITSTOP-DRIVER
044400     END-IF.
044500     COMPUTE WS-THIS-GAIN =
044550         WS-RES-GRID(WS-RESULT-IDX)
044600             - WS-RES-FINISH(WS-RESULT-IDX).
044700     IF WS-RESULT-IDX = 1
044800         MOVE WS-THIS-GAIN TO WS-BEST-GAIN
044900         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
045000                             TO WS-ACTUAL-POSGAIN-DRIVER
045100     ELSE
045200         IF WS-THIS-GAIN > WS-BEST-GAIN
045300             MOVE WS-THIS-GAIN TO WS-BEST-GAIN
045400             MOVE WS-RES-DRIVER(WS-RESULT-IDX)
045500                             TO WS-ACTUAL-POSGAIN-DRIVER
045600         END-IF
045700     END-IF.
045800
045900 2000-SCORE-ALL-PREDICTIONS.
046000     IF PR-RACE-WEEKEND-ID = WS-PARM-WEEKEND-ID
046100         ADD 1 TO WS-READ-COUNT
046200         PERFORM 2200-BUILD-PRED-TOP10 THRU 2200-EXIT
046300         PERFORM 1300-LOAD-STREAK-HISTORY THRU 1300-EXIT
046350         PERFORM 2250-SCORE-ONE-PREDICTION THRU 2250-EXIT
046400         PERFORM 2300-WRITE-SCORE-RECORD THRU 2300-EXIT
046600     END-IF.
046700     PERFORM 9000-READ-NEXT-CANDIDATE THRU 9000-EXIT.
046800 2000-EXIT.
046900     EXIT.
046920*    CR-1861 - SAME FIX AS RCSCR01 - THE SCORING-RULE
046940*    COPYBOOK CANNOT START INSIDE THE IF ABOVE, SO IT
046960*    GETS ITS OWN PARAGRAPH HERE.                          CR-1861
046980 2250-SCORE-ONE-PREDICTION.
047000     COPY RCSCRPRC.cpy.
047020 2250-EXIT.
047040     EXIT.
047100 2200-BUILD-PRED-TOP10.
047200     PERFORM 2201-MOVE-ONE-PRED-SLOT
047300         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > 10.
047400 2200-EXIT.
047500     EXIT.
047600
047700 2201-MOVE-ONE-PRED-SLOT.
047800     MOVE PR-TOP10-DRIVER(WS-SI) TO WS-PRED-TOP10-TAB(WS-SI).
047900
048000 1300-LOAD-STREAK-HISTORY.
048100     MOVE ZERO TO WS-STREAK-COUNT.
048200     MOVE ZERO TO WS-STREAK-FOUND-COUNT.
048300     PERFORM 1310-SCAN-ONE-INDEX-ENTRY
048400         VARYING WS-PI-IDX FROM 1 BY 1
048500         UNTIL WS-PI-IDX > WS-PRED-INDEX-COUNT
048600            OR WS-STREAK-FOUND-COUNT = 3.
048700     MOVE WS-STREAK-FOUND-COUNT TO WS-STREAK-COUNT.
048800 1300-EXIT.
048900     EXIT.
049000
049100 1310-SCAN-ONE-INDEX-ENTRY.
049200     IF WI-USER-ID(WS-PI-IDX) = PR-USER-ID
049300         AND WI-WEEKEND-ID(WS-PI-IDX) < WS-PARM-WEEKEND-ID
049400         ADD 1 TO WS-STREAK-FOUND-COUNT
049500         SET WS-STREAK-IDX TO WS-STREAK-FOUND-COUNT
049600         PERFORM 1320-LOOKUP-STREAK-SCORE THRU 1320-EXIT
049700     END-IF.
049800
049900 1320-LOOKUP-STREAK-SCORE.
050000     MOVE 'N' TO WS-STREAK-RESULTS-FLAG(WS-STREAK-IDX).
050100     MOVE 'N' TO WS-STREAK-POLE-HIT(WS-STREAK-IDX).
050200     MOVE 'N' TO WS-STREAK-FASTLAP-HIT(WS-STREAK-IDX).
050300     PERFORM 1321-BUMP-XI-IDX
050400         VARYING WS-XI-IDX FROM 1 BY 1
050500         UNTIL WS-XI-IDX > WS-SCORE-INDEX-COUNT
050600            OR XI-PREDICTION-ID(WS-XI-IDX) =
050700               WI-PREDICTION-ID(WS-PI-IDX).
050800     IF WS-XI-IDX NOT > WS-SCORE-INDEX-COUNT
050900         MOVE 'Y' TO WS-STREAK-RESULTS-FLAG(WS-STREAK-IDX)
051000         IF XI-POLE-WAS-HIT(WS-XI-IDX)
051100             MOVE 'Y' TO WS-STREAK-POLE-HIT(WS-STREAK-IDX)
051200         END-IF
051300         IF XI-FASTLAP-WAS-HIT(WS-XI-IDX)
051400             MOVE 'Y' TO WS-STREAK-FASTLAP-HIT(WS-STREAK-IDX)
051500         END-IF
051600     END-IF.
051700 1320-EXIT.
051800     EXIT.
051900
052000 1321-BUMP-XI-IDX.
052100     CONTINUE.
052200
052300 2300-WRITE-SCORE-RECORD.
052400     MOVE PR-PREDICTION-ID  TO PS-PREDICTION-ID.
052500     MOVE WS-SC-TOP5        TO PS-TOP5-SCORE.
052600     MOVE WS-SC-POS6-10     TO PS-POS6-10-SCORE.
052700     MOVE WS-SC-PARTIAL     TO PS-PARTIAL-POSITION-SCORE.
052800     MOVE WS-SC-PERFECT-BONUS TO PS-PERFECT-TOP10-BONUS.
052900     MOVE WS-SC-POLE        TO PS-POLE-SCORE.
053000     MOVE WS-SC-SPRINT      TO PS-SPRINT-SCORE.
053100     MOVE WS-SC-PITSTOPS    TO PS-PIT-STOPS-SCORE.
053200     MOVE WS-SC-FASTLAP     TO PS-FASTEST-LAP-SCORE.
053300     MOVE WS-SC-POSGAINED   TO PS-POS-GAINED-SCORE.
053400     MOVE WS-SC-STREAK      TO PS-STREAK-BONUS.
053500     MOVE WS-SC-UNDERDOG    TO PS-UNDERDOG-BONUS.
053600     MOVE WS-SC-TOTAL       TO PS-TOTAL-SCORE.
053700     WRITE PREDSNEW-REC FROM PREDICTION-SCORE-RECORD.
053800     ADD 1 TO WS-SCORED-COUNT.
053900     ADD WS-SC-TOTAL TO WS-TOTAL-POINTS.
054000     PERFORM 2400-PRINT-DETAIL-LINE THRU 2400-EXIT.
054100 2300-EXIT.
054200     EXIT.
054300
054400 2400-PRINT-DETAIL-LINE.
054500     MOVE PR-PREDICTION-ID  TO RPT-D-PRED-ID.
054600     MOVE PR-USER-ID        TO RPT-D-USER-ID.
054700     MOVE WS-SC-TOP5        TO RPT-D-TOP5.
054800     MOVE WS-SC-POS6-10     TO RPT-D-POS6-10.
054900     MOVE WS-SC-PARTIAL     TO RPT-D-PARTIAL.
055000     MOVE WS-SC-PERFECT-BONUS TO RPT-D-PERFECT.
055100     MOVE WS-SC-POLE        TO RPT-D-POLE.
055200     MOVE WS-SC-SPRINT      TO RPT-D-SPRINT.
055300     MOVE WS-SC-PITSTOPS    TO RPT-D-PITSTOPS.
055400     MOVE WS-SC-FASTLAP     TO RPT-D-FASTLAP.
055500     MOVE WS-SC-POSGAINED   TO RPT-D-POSGAINED.
055600     MOVE WS-SC-STREAK      TO RPT-D-STREAK.
055700     MOVE WS-SC-UNDERDOG    TO RPT-D-UNDERDOG.
055800     MOVE WS-SC-TOTAL       TO RPT-D-TOTAL.
055900     ADD 1 TO WS-LINE-COUNT.
056000     IF WS-LINE-COUNT > 50
056100         PERFORM 9100-WRITE-RPT-HEADINGS THRU 9100-EXIT
056200     END-IF.
056300     WRITE SCORERPT-REC FROM RPT-DETAIL-LINE
056400         AFTER ADVANCING 1 LINE.
056500 2400-EXIT.
056600     EXIT.
056700
056800 9000-READ-NEXT-CANDIDATE.
056900     READ RACEPRED INTO PREDICTION-RECORD
057000         AT END
057100             SET WS-PRED-EOF TO TRUE
057200     END-READ.
057300 9000-EXIT.
057400     EXIT.
057500
057600 9100-WRITE-RPT-HEADINGS.
057700     ADD 1 TO WS-PCTR.
057800     MOVE WS-PCTR TO RPT-PAGE.
057900     MOVE ZERO TO WS-LINE-COUNT.
058000     WRITE SCORERPT-REC FROM RPT-TITLE-LINE
058100         AFTER ADVANCING PAGE.
058200     WRITE SCORERPT-REC FROM RPT-COLUMN-HEADING
058300         AFTER ADVANCING 2 LINES.
058400 9100-EXIT.
058500     EXIT.
058600
058700 3000-CLOSING.
058800     MOVE WS-PURGED-COUNT TO RPT-T-PURGED.
058900     MOVE WS-SCORED-COUNT TO RPT-T-SCORED.
059000     MOVE WS-TOTAL-POINTS TO RPT-T-POINTS.
059100     WRITE SCORERPT-REC FROM RPT-CONTROL-TOTALS-LINE
059200         AFTER ADVANCING 3 LINES.
059300     DISPLAY 'RCCOR01 - SCORES PURGED FOR WEEKEND: '
059350         WS-PURGED-COUNT.
059400     DISPLAY 'RCCOR01 - PREDICTIONS RESCORED: ' WS-SCORED-COUNT.
059500     CLOSE RACEPRED
059600           PREDSNEW
059700           SCORERPT.
059800 3000-EXIT.
059900     EXIT.
060000
060100 END PROGRAM RCCOR01.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RCSTD01.
000300 AUTHOR.         D J FENWICK.
000400 INSTALLATION.   TRACKSIDE SYSTEMS DIVISION.
000500 DATE-WRITTEN.   09/14/94.
000600 DATE-COMPILED.
000700 SECURITY.       NONCONFIDENTIAL.
000800*****************************************************
000900*  RCSTD01 - LEAGUE STANDINGS BUILDER.  READS THE    *
001000*  SCORED-PREDICTION FILE, ACCUMULATES EACH LEAGUE   *
001100*  MEMBER'S SEASON TOTAL, RANKS EACH LEAGUE'S TABLE  *
001200*  HIGH POINTS TO LOW, AND PRINTS THE STANDINGS      *
001300*  REPORT ONE LEAGUE AT A TIME.  RUN AFTER RCSCR01 OR*
001400*  RCCOR01 SO PREDSCOR REFLECTS THE LATEST SCORING.   *
001500*---------------------------------------------------*
001600*  MAINTENANCE LOG
001700*  DATE     INIT  REQUEST    DESCRIPTION
001800*  -------- ----  ---------  ----------------------
001900*  09/14/94 DJF   CR-1481    ORIGINAL PROGRAM - POOLS              CR-1481
002000*                            HAD BEEN RANKED BY HAND
002100*                            OFF A SPREADSHEET PRINT,
002200*                            THIS REPLACES THAT.
002300*  02/27/95 DJF   CR-1502    ADDED PERFECT-PREDICTIONS             CR-1502
002400*                            COLUMN TO THE REPORT.
002500*  10/02/98 PAN   CR-1711    Y2K REVIEW - NO DATE                  CR-1711
002600*                            FIELDS OF ITS OWN; CLEAN.
002700*  04/18/02 CGI   CR-1844    FINAL CLOSEOUT OF THE PILOT           CR-1844
002800*                            LEAGUE CONVERSION - WIDENED
002900*                            LEAGUE TABLE TO 500 ENTRIES
003000*                            FOR THE FULL CLUB ROLLOUT.
003040*  07/09/02 CGI   CR-1861    TITLE LINE CARRIED RPT-CCYY/          CR-1861
003060*                            RPT-MM/RPT-DD BUT NOTHING
003070*                            EVER MOVED INTO THEM - RUN
003080*                            DATE NOW STAMPED FROM
003090*                            WS-TODAY-WORK AT OPEN TIME.
003095*                            ALSO MOVED WS-PCTR AND
003096*                            WS-LINE-COUNT TO 77-LEVEL.
003100*****************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS DRIVER-NO-DIGIT IS '0' THRU '9'
003700     SWITCH-1 IS UPSI-0 ON STATUS IS WS-RERUN-REQUEST
003800                       OFF STATUS IS WS-NORMAL-REQUEST.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT LEAGMBRS  ASSIGN TO LEAGMBRS
004300            ORGANIZATION IS SEQUENTIAL.
004400     SELECT RACEPRED  ASSIGN TO RACEPRED
004500            ORGANIZATION IS SEQUENTIAL.
004600     SELECT PREDSCOR  ASSIGN TO PREDSCOR
004700            ORGANIZATION IS SEQUENTIAL.
004800     SELECT STANDRPT  ASSIGN TO STANDRPT
004900            ORGANIZATION IS LINE SEQUENTIAL.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  LEAGMBRS
005400     LABEL RECORD IS STANDARD
005500     RECORD CONTAINS 70 CHARACTERS.
005600 01  LEAGMBRS-REC                PIC X(70).
005700
005800 FD  RACEPRED
005900     LABEL RECORD IS STANDARD
006000     RECORD CONTAINS 50 CHARACTERS.
006100 01  RACEPRED-REC                PIC X(50).
006200
006300 FD  PREDSCOR
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 60 CHARACTERS.
006600 01  PREDSCOR-REC                PIC X(60).
006700
006800 FD  STANDRPT
006900     LABEL RECORD IS OMITTED
007000     RECORD CONTAINS 132 CHARACTERS
007100     LINAGE IS 60 WITH FOOTING AT 54.
007200 01  STANDRPT-REC                PIC X(132).
007300
007400 WORKING-STORAGE SECTION.
007410*    CR-1861 - PAGE/LINE COUNTERS AT 77-LEVEL, SAME
007420*    AS THE SHOP'S OTHER STANDALONE REPORT COUNTERS -
007430*    77-LEVELS HAVE TO COME BEFORE THE FIRST 01.          CR-1861
007440 77  WS-PCTR                     PIC 9(02) COMP VALUE ZERO.
007450 77  WS-LINE-COUNT               PIC 9(02) COMP VALUE ZERO.
007500     COPY RCLGMBR.cpy.
007600     COPY RCPRED.cpy.
007700     COPY RCSCORE.cpy.
007800
007810 01  WS-TODAY-WORK.
007820     05  WS-TODAY-YYYYMMDD       PIC 9(08).
007830     05  WS-TODAY-REDEF REDEFINES WS-TODAY-YYYYMMDD.
007840         10  WS-TODAY-CCYY       PIC 9(04).
007850         10  WS-TODAY-MM         PIC 9(02).
007860         10  WS-TODAY-DD         PIC 9(02).
007870
007900 01  WS-SWITCHES.
008000     05  WS-LEAG-EOF-SW          PIC X(01) VALUE 'N'.
008100         88  WS-LEAG-EOF                  VALUE 'Y'.
008200     05  WS-PRED-EOF-SW          PIC X(01) VALUE 'N'.
008300         88  WS-PRED-EOF                  VALUE 'Y'.
008400     05  WS-SCOR-EOF-SW          PIC X(01) VALUE 'N'.
008500         88  WS-SCOR-EOF                  VALUE 'Y'.
008600     05  WS-OWNER-FOUND-SW       PIC X(01) VALUE 'N'.
008700         88  WS-OWNER-FOUND                VALUE 'Y'.
008800     05  WS-SWAP-MADE-SW         PIC X(01) VALUE 'N'.
008900         88  WS-SWAP-WAS-MADE              VALUE 'Y'.
009000     05  WS-FIRST-LEAGUE-SW      PIC X(01) VALUE 'Y'.
009100         88  WS-FIRST-LEAGUE                VALUE 'Y'.
009200
009300 01  WS-COUNTERS.
009400     05  WS-MEMBER-COUNT         PIC 9(04) COMP VALUE ZERO.
009500     05  WS-OWNER-COUNT          PIC 9(04) COMP VALUE ZERO.
009600     05  WS-SCORE-READ-COUNT     PIC 9(05) COMP VALUE ZERO.
009700     05  WS-UNMATCHED-COUNT      PIC 9(05) COMP VALUE ZERO.
010000     05  WS-GRAND-MEMBERS        PIC 9(05) COMP VALUE ZERO.
010100     05  WS-GRAND-POINTS         PIC 9(08) COMP VALUE ZERO.
010200
010300 01  WS-SUBSCRIPTS.
010400     05  WS-SI                   PIC 9(04) COMP VALUE ZERO.
010500     05  WS-SJ                   PIC 9(04) COMP VALUE ZERO.
010600     05  WS-TOP-LIMIT            PIC 9(04) COMP VALUE ZERO.
010700     05  WS-CUR-LEAGUE-ID        PIC 9(05) VALUE ZERO.
010800
010900*    PREDICTION-ID TO USER-ID CROSS REFERENCE, BUILT
011000*    FROM RACEPRED SO PREDSCOR RECORDS (WHICH CARRY
011100*    ONLY THE PREDICTION-ID) CAN BE CHARGED TO THE
011200*    RIGHT LEAGUE MEMBER.
011300 01  WS-PRED-OWNER-TAB.
011400     05  WS-PO-ENTRY OCCURS 5000 TIMES
011500                         INDEXED BY WS-PO-IDX.
011600         10  PO-PREDICTION-ID    PIC 9(05).
011700         10  PO-USER-ID          PIC 9(05).
011800
011900*    ONE ROW PER LEAGUE MEMBER.  THE SAME USER-ID MAY
012000*    APPEAR IN MORE THAN ONE LEAGUE, SO THIS IS KEPT
012100*    BY LEAGUE/MEMBER, NOT BY USER-ID ALONE.
012200 01  WS-LEAGUE-TAB.
012300     05  WS-LG-ENTRY OCCURS 500 TIMES
012400                         INDEXED BY WS-LG-IDX.
012500         10  LG-LEAGUE-ID            PIC 9(05).
012600         10  LG-LEAGUE-NAME          PIC X(30).
012700         10  LG-USER-ID              PIC 9(05).
012800         10  LG-USERNAME             PIC X(20).
012900         10  LG-TOTAL-POINTS         PIC 9(06) COMP.
013000         10  LG-PREDICTIONS-MADE     PIC 9(04) COMP.
013100         10  LG-PERFECT-PREDICTIONS  PIC 9(04) COMP.
013200         10  LG-RANK-POSITION        PIC 9(04) COMP.
013300
013400 01  WS-SWAP-ENTRY.
013500     05  SW-LEAGUE-ID            PIC 9(05).
013600     05  SW-LEAGUE-NAME          PIC X(30).
013700     05  SW-USER-ID              PIC 9(05).
013800     05  SW-USERNAME             PIC X(20).
013900     05  SW-TOTAL-POINTS         PIC 9(06) COMP.
014000     05  SW-PREDICTIONS-MADE     PIC 9(04) COMP.
014100     05  SW-PERFECT-PREDICTIONS  PIC 9(04) COMP.
014200     05  SW-RANK-POSITION        PIC 9(04) COMP.
014300
014400 01  RPT-TITLE-LINE.
014500     05  FILLER                  PIC X(06) VALUE 'DATE:'.
014600     05  RPT-MM                  PIC 99.
014700     05  FILLER                  PIC X(01) VALUE '/'.
014800     05  RPT-DD                  PIC 99.
014900     05  FILLER                  PIC X(01) VALUE '/'.
015000     05  RPT-CCYY                PIC 9(04).
015100     05  FILLER                  PIC X(36) VALUE SPACES.
015200     05  FILLER                  PIC X(72)
015300         VALUE 'TRACKSIDE SYSTEMS DIVISION - LEAGUE STANDINGS'.
015400     05  FILLER                  PIC X(06) VALUE 'PAGE:'.
015500     05  RPT-PAGE                PIC Z9.
015600
015700 01  RPT-LEAGUE-HEADER-LINE.
015800     05  FILLER                  PIC X(02) VALUE SPACES.
015900     05  FILLER                  PIC X(08) VALUE 'LEAGUE:'.
016000     05  RPT-LH-ID               PIC ZZZZ9.
016100     05  FILLER                  PIC X(02) VALUE SPACES.
016200     05  RPT-LH-NAME             PIC X(30).
016300     05  FILLER                  PIC X(88) VALUE SPACES.
016400
016500 01  RPT-COLUMN-HEADING.
016600     05  FILLER                  PIC X(04) VALUE SPACES.
016700     05  FILLER                  PIC X(04) VALUE 'RANK'.
016800     05  FILLER                  PIC X(03) VALUE SPACES.
016900     05  FILLER                  PIC X(07) VALUE 'USER ID'.
017000     05  FILLER                  PIC X(03) VALUE SPACES.
017100     05  FILLER                  PIC X(20) VALUE 'USERNAME'.
017200     05  FILLER                  PIC X(10) VALUE SPACES.
017300     05  FILLER                  PIC X(06) VALUE 'POINTS'.
017400     05  FILLER                  PIC X(04) VALUE SPACES.
017500     05  FILLER                  PIC X(05) VALUE 'PREDS'.
017600     05  FILLER                  PIC X(04) VALUE SPACES.
017700     05  FILLER                  PIC X(07) VALUE 'PERFECT'.
017800     05  FILLER                  PIC X(43) VALUE SPACES.
017900
018000 01  RPT-MEMBER-DETAIL-LINE.
018100     05  FILLER                  PIC X(04) VALUE SPACES.
018200     05  RPT-M-RANK              PIC ZZZ9.
018300     05  FILLER                  PIC X(03) VALUE SPACES.
018400     05  RPT-M-USER-ID           PIC ZZZZ9.
018500     05  FILLER                  PIC X(03) VALUE SPACES.
018600     05  RPT-M-USERNAME          PIC X(20).
018700     05  FILLER                  PIC X(06) VALUE SPACES.
018800     05  RPT-M-POINTS            PIC ZZZZZ9.
018900     05  FILLER                  PIC X(04) VALUE SPACES.
019000     05  RPT-M-PREDS             PIC ZZZ9.
019100     05  FILLER                  PIC X(05) VALUE SPACES.
019200     05  RPT-M-PERFECT           PIC ZZZ9.
019300     05  FILLER                  PIC X(40) VALUE SPACES.
019400
019500 01  RPT-LEAGUE-FOOTER-LINE.
019600     05  FILLER                  PIC X(04) VALUE SPACES.
019700     05  FILLER              PIC X(18) VALUE 'MEMBERS IN LEAGUE:'.
019800     05  RPT-LF-MEMBERS          PIC ZZZ9.
019900     05  FILLER                  PIC X(106) VALUE SPACES.
020000
020100 01  RPT-GRAND-TOTALS-LINE.
020200     05  FILLER               PIC X(16) VALUE 'CONTROL TOTALS:'.
020300     05  FILLER                  PIC X(09) VALUE 'MEMBERS:'.
020400     05  RPT-T-MEMBERS           PIC ZZZZ9.
020500     05  FILLER                  PIC X(05) VALUE SPACES.
020600     05  FILLER                  PIC X(08) VALUE 'POINTS:'.
020700     05  RPT-T-POINTS            PIC ZZZZZZZ9.
020800     05  FILLER                  PIC X(05) VALUE SPACES.
020900     05  FILLER                  PIC X(11) VALUE 'UNMATCHED:'.
021000     05  RPT-T-UNMATCHED         PIC ZZZZ9.
021100     05  FILLER                  PIC X(60) VALUE SPACES.
021200
021300 PROCEDURE DIVISION.
021400 0000-MAIN.
021500     PERFORM 1000-INIT THRU 1000-EXIT.
021600     PERFORM 1200-ACCUMULATE-SCORES THRU 1200-EXIT
021700         UNTIL WS-SCOR-EOF.
021800     PERFORM 2000-RANK-LEAGUE THRU 2000-EXIT.
021900     PERFORM 3000-PRINT-STANDINGS THRU 3000-EXIT.
022000     PERFORM 3900-GRAND-TOTALS THRU 3900-EXIT.
022100     CLOSE LEAGMBRS
022200           RACEPRED
022300           PREDSCOR
022400           STANDRPT.
022500     STOP RUN.
022600
022700 1000-INIT.
022800     DISPLAY 'RCSTD01 - UPSI-0 RERUN SWITCH SETTING: '
022900         WS-RERUN-REQUEST.
023000     OPEN INPUT LEAGMBRS.
023100     PERFORM 1010-LOAD-ONE-MEMBER THRU 1010-EXIT
023200         UNTIL WS-LEAG-EOF.
023300     CLOSE LEAGMBRS.
023400     OPEN INPUT RACEPRED.
023500     PERFORM 1100-LOAD-PREDICTION-OWNER THRU 1100-EXIT
023600         UNTIL WS-PRED-EOF.
023700     CLOSE RACEPRED.
023800     OPEN INPUT PREDSCOR.
023900     OPEN OUTPUT STANDRPT.
023920     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
023940     MOVE WS-TODAY-MM   TO RPT-MM.
023960     MOVE WS-TODAY-DD   TO RPT-DD.
023980     MOVE WS-TODAY-CCYY TO RPT-CCYY.
024000     PERFORM 9100-WRITE-RPT-HEADINGS THRU 9100-EXIT.
024100 1000-EXIT.
024200     EXIT.
024300
024400 1010-LOAD-ONE-MEMBER.
024500     READ LEAGMBRS INTO LEAGUE-MEMBER-RECORD
024600         AT END
024700             SET WS-LEAG-EOF TO TRUE
024800         NOT AT END
024900             ADD 1 TO WS-MEMBER-COUNT
025000             SET WS-LG-IDX TO WS-MEMBER-COUNT
025100             MOVE LM-LEAGUE-ID   TO LG-LEAGUE-ID(WS-LG-IDX)
025200             MOVE LM-LEAGUE-NAME TO LG-LEAGUE-NAME(WS-LG-IDX)
025300             MOVE LM-USER-ID     TO LG-USER-ID(WS-LG-IDX)
025400             MOVE LM-USERNAME    TO LG-USERNAME(WS-LG-IDX)
025500             MOVE ZERO TO LG-TOTAL-POINTS(WS-LG-IDX)
025600             MOVE ZERO TO LG-PREDICTIONS-MADE(WS-LG-IDX)
025700             MOVE ZERO TO LG-PERFECT-PREDICTIONS(WS-LG-IDX)
025800             MOVE ZERO TO LG-RANK-POSITION(WS-LG-IDX)
025900     END-READ.
026000 1010-EXIT.
026100     EXIT.
026200
026300 1100-LOAD-PREDICTION-OWNER.
026400     READ RACEPRED INTO PREDICTION-RECORD
026500         AT END
026600             SET WS-PRED-EOF TO TRUE
026700         NOT AT END
026800             ADD 1 TO WS-OWNER-COUNT
026900             SET WS-PO-IDX TO WS-OWNER-COUNT
027000             MOVE PR-PREDICTION-ID TO PO-PREDICTION-ID(WS-PO-IDX)
027100             MOVE PR-USER-ID       TO PO-USER-ID(WS-PO-IDX)
027200     END-READ.
027300 1100-EXIT.
027400     EXIT.
027500
027600 1200-ACCUMULATE-SCORES.
027700     READ PREDSCOR INTO PREDICTION-SCORE-RECORD
027800         AT END
027900             SET WS-SCOR-EOF TO TRUE
028000         NOT AT END
028100             ADD 1 TO WS-SCORE-READ-COUNT
028200             PERFORM 1210-FIND-OWNER THRU 1210-EXIT
028300             IF WS-OWNER-FOUND
028400                 PERFORM 1220-POST-TO-LEAGUES THRU 1220-EXIT
028500             ELSE
028600                 ADD 1 TO WS-UNMATCHED-COUNT
028700             END-IF
028800     END-READ.
028900 1200-EXIT.
029000     EXIT.
029100
029200 1210-FIND-OWNER.
029300     MOVE 'N' TO WS-OWNER-FOUND-SW.
029400     PERFORM 1211-BUMP-PO-IDX
029500         VARYING WS-PO-IDX FROM 1 BY 1
029600         UNTIL WS-PO-IDX > WS-OWNER-COUNT
029700            OR PO-PREDICTION-ID(WS-PO-IDX) = PS-PREDICTION-ID.
029800     IF WS-PO-IDX NOT > WS-OWNER-COUNT
029900         SET WS-OWNER-FOUND TO TRUE
030000     END-IF.
030100 1210-EXIT.
030200     EXIT.
030300
030400 1211-BUMP-PO-IDX.
030500     CONTINUE.
030600
030700*    A USER-ID MAY OWN A SEAT IN MORE THAN ONE LEAGUE,
030800*    SO EVERY MATCHING ROW IN THE LEAGUE TABLE GETS
030900*    CREDITED, NOT JUST THE FIRST ONE FOUND.
031000 1220-POST-TO-LEAGUES.
031100     PERFORM 1221-POST-ONE-LEAGUE-ROW
031200         VARYING WS-LG-IDX FROM 1 BY 1
031300         UNTIL WS-LG-IDX > WS-MEMBER-COUNT.
031400 1220-EXIT.
031500     EXIT.
031600
031700 1221-POST-ONE-LEAGUE-ROW.
031800     IF LG-USER-ID(WS-LG-IDX) = PO-USER-ID(WS-PO-IDX)
031900         ADD PS-TOTAL-SCORE TO LG-TOTAL-POINTS(WS-LG-IDX)
032000         ADD 1 TO LG-PREDICTIONS-MADE(WS-LG-IDX)
032100         IF PS-PERFECT-TOP10-BONUS > 0
032200             ADD 1 TO LG-PERFECT-PREDICTIONS(WS-LG-IDX)
032300         END-IF
032400     END-IF.
032500
032600*    STABLE EXCHANGE SORT - LEAGUE-ID ASCENDING, THEN
032700*    POINTS DESCENDING WITHIN A LEAGUE.  SWAP ONLY ON
032800*    STRICT ORDER VIOLATION SO MEMBERS TIED ON POINTS
032900*    KEEP THE ORDER THEY CAME OFF LEAGMBRS IN.
033000 2000-RANK-LEAGUE.
033100     IF WS-MEMBER-COUNT > 1
033200         COMPUTE WS-TOP-LIMIT = WS-MEMBER-COUNT - 1
033300         PERFORM 2010-SORT-PASS THRU 2010-EXIT
033400             VARYING WS-SI FROM 1 BY 1
033500             UNTIL WS-SI > WS-TOP-LIMIT
033600     END-IF.
033700     PERFORM 2100-ASSIGN-POSITIONS THRU 2100-EXIT.
033800 2000-EXIT.
033900     EXIT.
034000
034100 2010-SORT-PASS.
034200     MOVE 'N' TO WS-SWAP-MADE-SW.
034300     COMPUTE WS-TOP-LIMIT = WS-MEMBER-COUNT - WS-SI.
034400     PERFORM 2011-COMPARE-ADJACENT
034500         VARYING WS-SJ FROM 1 BY 1
034600         UNTIL WS-SJ > WS-TOP-LIMIT.
034700 2010-EXIT.
034800     EXIT.
034900
035000 2011-COMPARE-ADJACENT.
035100     SET WS-LG-IDX TO WS-SJ.
035200     IF LG-LEAGUE-ID(WS-SJ) > LG-LEAGUE-ID(WS-SJ + 1)
035300         PERFORM 2012-SWAP-ROWS THRU 2012-EXIT
035400     ELSE
035500         IF LG-LEAGUE-ID(WS-SJ) = LG-LEAGUE-ID(WS-SJ + 1)
035600             AND LG-TOTAL-POINTS(WS-SJ) <
035700                 LG-TOTAL-POINTS(WS-SJ + 1)
035800             PERFORM 2012-SWAP-ROWS THRU 2012-EXIT
035900         END-IF
036000     END-IF.
036100
036200 2012-SWAP-ROWS.
036300     MOVE LG-LEAGUE-ID(WS-SJ)       TO SW-LEAGUE-ID.
036400     MOVE LG-LEAGUE-NAME(WS-SJ)     TO SW-LEAGUE-NAME.
036500     MOVE LG-USER-ID(WS-SJ)         TO SW-USER-ID.
036600     MOVE LG-USERNAME(WS-SJ)        TO SW-USERNAME.
036700     MOVE LG-TOTAL-POINTS(WS-SJ)    TO SW-TOTAL-POINTS.
036800     MOVE LG-PREDICTIONS-MADE(WS-SJ)
036820         TO SW-PREDICTIONS-MADE.
036900     MOVE LG-PERFECT-PREDICTIONS(WS-SJ)
036920         TO SW-PERFECT-PREDICTIONS.
037000
037100     MOVE LG-LEAGUE-ID(WS-SJ + 1)   TO LG-LEAGUE-ID(WS-SJ).
037200     MOVE LG-LEAGUE-NAME(WS-SJ + 1)
037220         TO LG-LEAGUE-NAME(WS-SJ).
037300     MOVE LG-USER-ID(WS-SJ + 1)     TO LG-USER-ID(WS-SJ).
037400     MOVE LG-USERNAME(WS-SJ + 1)    TO LG-USERNAME(WS-SJ).
037500     MOVE LG-TOTAL-POINTS(WS-SJ + 1)
037520         TO LG-TOTAL-POINTS(WS-SJ).
037600     MOVE LG-PREDICTIONS-MADE(WS-SJ + 1)
037700         TO LG-PREDICTIONS-MADE(WS-SJ).
037800     MOVE LG-PERFECT-PREDICTIONS(WS-SJ + 1)
037900         TO LG-PERFECT-PREDICTIONS(WS-SJ).
038000
038100     MOVE SW-LEAGUE-ID      TO LG-LEAGUE-ID(WS-SJ + 1).
038200     MOVE SW-LEAGUE-NAME    TO LG-LEAGUE-NAME(WS-SJ + 1).
038300     MOVE SW-USER-ID        TO LG-USER-ID(WS-SJ + 1).
038400     MOVE SW-USERNAME       TO LG-USERNAME(WS-SJ + 1).
038500     MOVE SW-TOTAL-POINTS   TO LG-TOTAL-POINTS(WS-SJ + 1).
038600     MOVE SW-PREDICTIONS-MADE
038620         TO LG-PREDICTIONS-MADE(WS-SJ + 1).
038700     MOVE SW-PERFECT-PREDICTIONS
038720         TO LG-PERFECT-PREDICTIONS(WS-SJ + 1).
038900     SET WS-SWAP-WAS-MADE TO TRUE.
039000 2012-EXIT.
039100     EXIT.
039200
039300*    RANK RESTARTS AT 1 EVERY TIME THE LEAGUE-ID CHANGES
039400*    AS THE NOW-SORTED TABLE IS WALKED ONCE, TOP TO
039500*    BOTTOM.
039600 2100-ASSIGN-POSITIONS.
039700     MOVE ZERO TO WS-CUR-LEAGUE-ID.
039800     PERFORM 2110-ASSIGN-ONE-POSITION
039900         VARYING WS-LG-IDX FROM 1 BY 1
040000         UNTIL WS-LG-IDX > WS-MEMBER-COUNT.
040100 2100-EXIT.
040200     EXIT.
040300
040400 2110-ASSIGN-ONE-POSITION.
040500     IF LG-LEAGUE-ID(WS-LG-IDX) NOT = WS-CUR-LEAGUE-ID
040600         MOVE LG-LEAGUE-ID(WS-LG-IDX) TO WS-CUR-LEAGUE-ID
040700         MOVE 1 TO LG-RANK-POSITION(WS-LG-IDX)
040800     ELSE
040900         COMPUTE LG-RANK-POSITION(WS-LG-IDX) =
041000             LG-RANK-POSITION(WS-LG-IDX - 1) + 1
041100     END-IF.
041200
041300 3000-PRINT-STANDINGS.
041400     MOVE ZERO TO WS-CUR-LEAGUE-ID.
041500     MOVE 'Y' TO WS-FIRST-LEAGUE-SW.
041600     PERFORM 3010-PRINT-ONE-MEMBER
041700         VARYING WS-LG-IDX FROM 1 BY 1
041800         UNTIL WS-LG-IDX > WS-MEMBER-COUNT.
041900     IF WS-MEMBER-COUNT > 0
042000         PERFORM 3300-LEAGUE-FOOTER THRU 3300-EXIT
042100     END-IF.
042200 3000-EXIT.
042300     EXIT.
042400
042500 3010-PRINT-ONE-MEMBER.
042600     IF LG-LEAGUE-ID(WS-LG-IDX) NOT = WS-CUR-LEAGUE-ID
042700         IF NOT WS-FIRST-LEAGUE
042800             PERFORM 3300-LEAGUE-FOOTER THRU 3300-EXIT
042900         END-IF
043000         MOVE 'N' TO WS-FIRST-LEAGUE-SW
043100         MOVE LG-LEAGUE-ID(WS-LG-IDX) TO WS-CUR-LEAGUE-ID
043200         PERFORM 3100-LEAGUE-HEADER THRU 3100-EXIT
043300     END-IF.
043400     PERFORM 3200-MEMBER-DETAIL THRU 3200-EXIT.
043500
043600 3100-LEAGUE-HEADER.
043700     MOVE ZERO TO WS-GRAND-MEMBERS.
043800     MOVE LG-LEAGUE-ID(WS-LG-IDX)   TO RPT-LH-ID.
043900     MOVE LG-LEAGUE-NAME(WS-LG-IDX) TO RPT-LH-NAME.
044000     ADD 1 TO WS-LINE-COUNT.
044100     IF WS-LINE-COUNT > 45
044200         PERFORM 9100-WRITE-RPT-HEADINGS THRU 9100-EXIT
044300     END-IF.
044400     WRITE STANDRPT-REC FROM RPT-LEAGUE-HEADER-LINE
044500         AFTER ADVANCING 2 LINES.
044600     WRITE STANDRPT-REC FROM RPT-COLUMN-HEADING
044700         AFTER ADVANCING 1 LINE.
044800 3100-EXIT.
044900     EXIT.
045000
045100 3200-MEMBER-DETAIL.
045200     MOVE LG-RANK-POSITION(WS-LG-IDX)       TO RPT-M-RANK.
045300     MOVE LG-USER-ID(WS-LG-IDX)              TO RPT-M-USER-ID.
045400     MOVE LG-USERNAME(WS-LG-IDX)             TO RPT-M-USERNAME.
045500     MOVE LG-TOTAL-POINTS(WS-LG-IDX)         TO RPT-M-POINTS.
045600     MOVE LG-PREDICTIONS-MADE(WS-LG-IDX)     TO RPT-M-PREDS.
045700     MOVE LG-PERFECT-PREDICTIONS(WS-LG-IDX)  TO RPT-M-PERFECT.
045800     ADD 1 TO WS-LINE-COUNT.
045900     ADD 1 TO WS-GRAND-MEMBERS.
046000     ADD LG-TOTAL-POINTS(WS-LG-IDX) TO WS-GRAND-POINTS.
046100     IF WS-LINE-COUNT > 50
046200         PERFORM 9100-WRITE-RPT-HEADINGS THRU 9100-EXIT
046300     END-IF.
046400     WRITE STANDRPT-REC FROM RPT-MEMBER-DETAIL-LINE
046500         AFTER ADVANCING 1 LINE.
046600 3200-EXIT.
046700     EXIT.
046800
046900 3300-LEAGUE-FOOTER.
047000     MOVE WS-GRAND-MEMBERS TO RPT-LF-MEMBERS.
047100     WRITE STANDRPT-REC FROM RPT-LEAGUE-FOOTER-LINE
047200         AFTER ADVANCING 2 LINES.
047300 3300-EXIT.
047400     EXIT.
047500
047600 9100-WRITE-RPT-HEADINGS.
047700     ADD 1 TO WS-PCTR.
047800     MOVE WS-PCTR TO RPT-PAGE.
047900     MOVE ZERO TO WS-LINE-COUNT.
048000     WRITE STANDRPT-REC FROM RPT-TITLE-LINE
048100         AFTER ADVANCING PAGE.
048200 9100-EXIT.
048300     EXIT.
048400
048500 3900-GRAND-TOTALS.
048600     MOVE WS-MEMBER-COUNT     TO RPT-T-MEMBERS.
048700     MOVE WS-GRAND-POINTS     TO RPT-T-POINTS.
048800     MOVE WS-UNMATCHED-COUNT  TO RPT-T-UNMATCHED.
048900     WRITE STANDRPT-REC FROM RPT-GRAND-TOTALS-LINE
049000         AFTER ADVANCING 3 LINES.
049100 3900-EXIT.
049200     EXIT.
049300
049400 END PROGRAM RCSTD01.

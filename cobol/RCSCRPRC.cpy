000100*****************************************************
000200*  RCSCRPRC.CPY                                    *
000300*  SHARED PER-PREDICTION SCORING LOGIC.  COPIED    *
000400*  INTO THE PROCEDURE DIVISION OF RCSCR01 AND       *
000500*  RCCOR01 SO A CORRECTED RESULT IS RESCORED WITH   *
000600*  THE IDENTICAL ARITHMETIC THE FIRST PASS USED.    *
000700*  CALLER MUST HAVE WS-PRED-TOP10-TAB, WS-ACTUAL-*, *
000800*  WS-STREAK-TAB AND THE PREDICTION RECORD (RCPRED.*
000900*  CPY) POPULATED BEFORE PERFORMING 2000-SCORE-PRED.*
001000*---------------------------------------------------
001100*  MAINTENANCE
001200*  DATE     INIT  REQUEST    DESCRIPTION
001300*  -------- ----  ---------  ----------------------
001400*  04/02/88 RTM   CR-1031    ORIGINAL SCORING RULES.               CR-1031
001500*  06/02/90 RTM   CR-1144    ADDED SPRINT-SCORE RULE.              CR-1144
001600*  11/19/91 JOS   CR-1260    ADDED STREAK AND                      CR-1260
001700*                            UNDERDOG BONUSES.
001800*  02/27/95 DJF   CR-1501    PERFECT-TOP10-BONUS NOW               CR-1501
001900*                            REQUIRES A FULL 10-CAR
002000*                            ACTUAL RESULT SET.
002100*****************************************************
002200 2000-SCORE-PREDICTION.
002300     PERFORM 2010-ZERO-SCORE-ACCUM
002400     PERFORM 2020-TOP5-SCORE
002500     PERFORM 2030-POS6-10-SCORE
002600     PERFORM 2040-PERFECT-BONUS
002700     PERFORM 2050-POLE-SCORE
002800     PERFORM 2060-SPRINT-SCORE
002900     PERFORM 2070-PITSTOPS-SCORE
003000     PERFORM 2080-FASTLAP-SCORE
003100     PERFORM 2090-POSGAINED-SCORE
003200     PERFORM 2100-UNDERDOG-BONUS
003300     PERFORM 2110-STREAK-BONUS
003400     PERFORM 2120-TOTAL-SCORE.
003500 2000-EXIT.
003600     EXIT.
003700
003800 2010-ZERO-SCORE-ACCUM.
003900     MOVE ZERO TO WS-SC-TOP5     WS-SC-POS6-10
004000                  WS-SC-PARTIAL  WS-SC-PERFECT-BONUS
004100                  WS-SC-POLE     WS-SC-SPRINT
004200                  WS-SC-PITSTOPS WS-SC-FASTLAP
004300                  WS-SC-POSGAINED WS-SC-STREAK
004400                  WS-SC-UNDERDOG WS-SC-TOTAL.
004500
004600*    RULE 1 - TOP-5 SCORE.  EXACT SLOT MATCH PAYS 2
004700*    AND CREDITS A PARTIAL-POSITION POINT; OTHERWISE
004800*    THE DRIVER STILL PAYS 1 IF HE IS ANYWHERE IN THE
004900*    ACTUAL TOP 5.  LOOPED OUT-OF-LINE, ONE SLOT PER
005000*    PASS OF 2021, SO NO INLINE PERFORM BLOCK IS NEEDED.
005100 2020-TOP5-SCORE.
005200     PERFORM 2021-TOP5-ONE-SLOT
005300         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > 5.
005400
005500 2021-TOP5-ONE-SLOT.
005600     IF WS-PRED-TOP10-TAB(WS-SI) = WS-ACTUAL-TOP10-TAB(WS-SI)
005700         ADD 2 TO WS-SC-TOP5
005800         ADD 1 TO WS-SC-PARTIAL
005900     ELSE
006000         MOVE 'N' TO WS-FOUND-SWITCH
006100         PERFORM 2022-TOP5-SEARCH-SLOT
006200             VARYING WS-SJ FROM 1 BY 1 UNTIL WS-SJ > 5
006300         IF WS-FOUND
006400             ADD 1 TO WS-SC-TOP5
006500         END-IF
006600     END-IF.
006700
006800 2022-TOP5-SEARCH-SLOT.
006900     IF WS-PRED-TOP10-TAB(WS-SI) = WS-ACTUAL-TOP10-TAB(WS-SJ)
007000         MOVE 'Y' TO WS-FOUND-SWITCH
007100     END-IF.
007200
007300*    RULE 2 - POSITIONS 6-10 SCORE, SAME SHAPE AS
007400*    RULE 1 OVER THE 6-10 BAND.
007500 2030-POS6-10-SCORE.
007600     PERFORM 2031-POS6-10-ONE-SLOT
007700         VARYING WS-SI FROM 6 BY 1 UNTIL WS-SI > 10.
007800
007900 2031-POS6-10-ONE-SLOT.
008000     IF WS-PRED-TOP10-TAB(WS-SI) = WS-ACTUAL-TOP10-TAB(WS-SI)
008100         ADD 3 TO WS-SC-POS6-10
008200         ADD 1 TO WS-SC-PARTIAL
008300     ELSE
008400         MOVE 'N' TO WS-FOUND-SWITCH
008500         PERFORM 2032-POS6-10-SEARCH-SLOT
008600             VARYING WS-SJ FROM 6 BY 1 UNTIL WS-SJ > 10
008700         IF WS-FOUND
008800             ADD 2 TO WS-SC-POS6-10
008900         END-IF
009000     END-IF.
009100
009200 2032-POS6-10-SEARCH-SLOT.
009300     IF WS-PRED-TOP10-TAB(WS-SI) = WS-ACTUAL-TOP10-TAB(WS-SJ)
009400         MOVE 'Y' TO WS-FOUND-SWITCH
009500     END-IF.
009600
009700*    RULE 3 - PERFECT TOP-10 BONUS.  BOTH LISTS MUST
009800*    HOLD TEN ENTRIES (TEN ACTUAL CLASSIFIED CARS)
009900*    AND EVERY SLOT MUST MATCH.
010000 2040-PERFECT-BONUS.
010100     IF WS-RESULT-COUNT NOT LESS THAN 10
010200         MOVE 'Y' TO WS-FOUND-SWITCH
010300         PERFORM 2041-PERFECT-CHECK-SLOT
010400             VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > 10
010500         IF WS-FOUND
010600             MOVE 20 TO WS-SC-PERFECT-BONUS
010700         END-IF
010800     END-IF.
010900
011000 2041-PERFECT-CHECK-SLOT.
011100     IF WS-PRED-TOP10-TAB(WS-SI) NOT = WS-ACTUAL-TOP10-TAB(WS-SI)
011200         MOVE 'N' TO WS-FOUND-SWITCH
011300     END-IF.
011400
011500*    RULE 4 - POLE SCORE.
011600 2050-POLE-SCORE.
011700     IF WS-ACTUAL-POLE-DRIVER > 0
011800         AND PR-POLE-DRIVER = WS-ACTUAL-POLE-DRIVER
011900         MOVE 5 TO WS-SC-POLE
012000     END-IF.
012100
012200*    RULE 5 - SPRINT WINNER SCORE - ONLY WHEN THE
012300*    PLAYER MADE A SPRINT PICK AT ALL.
012400 2060-SPRINT-SCORE.
012500     IF PR-SPRINT-WINNER > 0
012600         AND WS-ACTUAL-SPRINT-WINNER > 0
012700         AND PR-SPRINT-WINNER = WS-ACTUAL-SPRINT-WINNER
012800         MOVE 5 TO WS-SC-SPRINT
012900     END-IF.
013000
013100*    RULE 6 - MOST PIT STOPS SCORE.
013200 2070-PITSTOPS-SCORE.
013300     IF WS-ACTUAL-PITSTOP-DRIVER > 0
013400         AND PR-PIT-STOPS-DRIVER = WS-ACTUAL-PITSTOP-DRIVER
013500         MOVE 10 TO WS-SC-PITSTOPS
013600     END-IF.
013700
013800*    RULE 7 - FASTEST LAP SCORE.
013900 2080-FASTLAP-SCORE.
014000     IF WS-ACTUAL-FASTLAP-DRIVER > 0
014100         AND PR-FASTEST-LAP-DRIVER = WS-ACTUAL-FASTLAP-DRIVER
014200         MOVE 10 TO WS-SC-FASTLAP
014300     END-IF.
014400
014500*    RULE 8 - MOST POSITIONS GAINED SCORE.
014600 2090-POSGAINED-SCORE.
014700     IF WS-ACTUAL-POSGAIN-DRIVER > 0
014800         AND PR-POS-GAINED-DRIVER = WS-ACTUAL-POSGAIN-DRIVER
014900         MOVE 10 TO WS-SC-POSGAINED
015000     END-IF.
015100
015200*    RULE 9 - UNDERDOG BONUS.  TOP-3 EXACT HITS ON A
015300*    DRIVER OUTSIDE THE CHAMPIONSHIP-CONTENDER TABLE
015400*    PAY 10 EACH, CAPPED AT 30 BY THE THREE-SLOT LOOP.
015500 2100-UNDERDOG-BONUS.
015600     PERFORM 2101-UNDERDOG-ONE-SLOT
015700         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > 3.
015800
015900 2101-UNDERDOG-ONE-SLOT.
016000     IF WS-PRED-TOP10-TAB(WS-SI) = WS-ACTUAL-TOP10-TAB(WS-SI)
016100         MOVE 'Y' TO WS-FOUND-SWITCH
016200         PERFORM 2102-UNDERDOG-CHAMP-CHECK
016300             VARYING WS-SJ FROM 1 BY 1 UNTIL WS-SJ > 5
016400         IF WS-FOUND
016500             ADD 10 TO WS-SC-UNDERDOG
016600         END-IF
016700     END-IF.
016800
016900 2102-UNDERDOG-CHAMP-CHECK.
017000     IF WS-PRED-TOP10-TAB(WS-SI) = WS-CHAMP-DRIVER-NO(WS-SJ)
017100         MOVE 'N' TO WS-FOUND-SWITCH
017200     END-IF.
017300
017400*    RULE 10 - STREAK BONUS.  NEEDS THREE PRIOR
017500*    PREDICTIONS, ALL ALREADY RESULTED.
017600 2110-STREAK-BONUS.
017700     IF WS-STREAK-COUNT = 3
017800         MOVE 'Y' TO WS-FOUND-SWITCH
017900         PERFORM 2111-STREAK-RESULTS-CHECK
018000             VARYING WS-STREAK-IDX FROM 1 BY 1
018100                 UNTIL WS-STREAK-IDX > 3
018200         IF WS-FOUND
018300             MOVE 'Y' TO WS-FOUND-SWITCH
018400             PERFORM 2112-STREAK-POLE-CHECK
018500                 VARYING WS-STREAK-IDX FROM 1 BY 1
018600                     UNTIL WS-STREAK-IDX > 3
018700             IF WS-FOUND
018800                 ADD 5 TO WS-SC-STREAK
018900             END-IF
019000             MOVE 'Y' TO WS-FOUND-SWITCH
019100             PERFORM 2113-STREAK-FASTLAP-CHECK
019200                 VARYING WS-STREAK-IDX FROM 1 BY 1
019300                     UNTIL WS-STREAK-IDX > 3
019400             IF WS-FOUND
019500                 ADD 5 TO WS-SC-STREAK
019600             END-IF
019700         END-IF
019800     END-IF.
019900
020000 2111-STREAK-RESULTS-CHECK.
020100     IF NOT WS-STREAK-HAS-RESULTS(WS-STREAK-IDX)
020200         MOVE 'N' TO WS-FOUND-SWITCH
020300     END-IF.
020400
020500 2112-STREAK-POLE-CHECK.
020600     IF NOT WS-STREAK-POLE-WAS-HIT(WS-STREAK-IDX)
020700         MOVE 'N' TO WS-FOUND-SWITCH
020800     END-IF.
020900
021000 2113-STREAK-FASTLAP-CHECK.
021100     IF NOT WS-STREAK-FASTLAP-WAS-HIT(WS-STREAK-IDX)
021200         MOVE 'N' TO WS-FOUND-SWITCH
021300     END-IF.
021400
021500*    RULE 11 - TOTAL SCORE.
021600 2120-TOTAL-SCORE.
021700     COMPUTE WS-SC-TOTAL = WS-SC-TOP5 + WS-SC-POS6-10
021800                          + WS-SC-PARTIAL + WS-SC-PERFECT-BONUS
021900                          + WS-SC-POLE + WS-SC-SPRINT
022000                          + WS-SC-PITSTOPS + WS-SC-FASTLAP
022100                          + WS-SC-POSGAINED + WS-SC-STREAK
022200                          + WS-SC-UNDERDOG.

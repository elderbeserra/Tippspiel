000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RCSCR01.
000300 AUTHOR.         R T MALLORY.
000400 INSTALLATION.   TRACKSIDE SYSTEMS DIVISION.
000500 DATE-WRITTEN.   04/02/88.
000600 DATE-COMPILED.
000700 SECURITY.       NONCONFIDENTIAL.
000800*****************************************************
000900*  RCSCR01 - RACE PREDICTION SCORING ENGINE.         *
001000*  SCORES EVERY PREDICTION ON FILE FOR ONE RACE      *
001100*  WEEKEND (SUPPLIED ON THE RUNPARM CARD) AGAINST     *
001200*  THE OFFICIAL RESULTS AND WRITES ONE PREDICTION-   *
001300*  SCORE RECORD PER PREDICTION.  PRED-SCORES IS AN   *
001400*  OLD-MASTER/NEW-MASTER UPDATE JUST LIKE RCVAL01 -  *
001500*  PREDHIST (PRIOR CYCLE) IS COPIED THROUGH AND THIS *
001600*  WEEKEND'S NEW SCORES ARE APPENDED ONTO PREDSCOR    *
001700*  (NEXT CYCLE).                                      *
001800*---------------------------------------------------*
001900*  MAINTENANCE LOG
002000*  DATE     INIT  REQUEST    DESCRIPTION
002100*  -------- ----  ---------  ----------------------
002200*  04/02/88 RTM   CR-1031    ORIGINAL PROGRAM.                     CR-1031
002300*  06/02/90 RTM   CR-1144    ADDED SPRINT-SCORE RULE               CR-1144
002400*                            AND THE SPRINT-WEEKEND
002500*                            FLAG CHECK.
002600*  11/19/91 JOS   CR-1260    ADDED STREAK-HISTORY LOOK-            CR-1260
002700*                            BACK AGAINST PREDHIST AND
002800*                            THE UNDERDOG BONUS.
002900*  09/14/94 DJF   CR-1486    PIT-STOPS-SCORE DERIVATION            CR-1486
003000*                            MOVED OFF RR-POINTS ONTO
003100*                            THE NEW RR-PIT-STOPS-COUNT
003200*                            FIELD.
003300*  02/27/95 DJF   CR-1501    PERFECT-TOP10-BONUS SCORING           CR-1501
003400*                            FACTORED OUT TO RCSCRPRC.CPY
003500*                            SO RCCOR01 SHARES THE SAME
003600*                            ARITHMETIC.
003700*  10/02/98 PAN   CR-1711    Y2K - NO DATE FIELDS OF ITS           CR-1711
003800*                            OWN IN THIS PROGRAM; VERIFIED
003900*                            CLEAN AGAINST THE CENTURY
004000*                            ROLLOVER REVIEW.
004100*  04/18/02 CGI   CR-1844    FINAL CLOSEOUT OF THE PILOT           CR-1844
004200*                            LEAGUE CONVERSION - NO LOGIC
004300*                            CHANGE, COMMENTS ONLY.
004340*  07/09/02 CGI   CR-1861    RCSCRPRC.CPY CALL WAS                 CR-1861
004360*                            SITTING INSIDE AN IF-BLOCK -
004380*                            PULLED IT OUT TO ITS OWN
004390*                            PARAGRAPH, 2250-SCORE-ONE-
004395*                            PREDICTION.
004400*****************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS DRIVER-NO-DIGIT IS '0' THRU '9'
005000     SWITCH-1 IS UPSI-0 ON STATUS IS WS-RERUN-REQUEST
005100                       OFF STATUS IS WS-NORMAL-REQUEST.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RUNPARM   ASSIGN TO RUNPARM
005600            ORGANIZATION IS SEQUENTIAL.
005700     SELECT RACERSLT  ASSIGN TO RACERSLT
005800            ORGANIZATION IS SEQUENTIAL.
005900     SELECT RACEPRED  ASSIGN TO RACEPRED
006000            ORGANIZATION IS SEQUENTIAL.
006100     SELECT PREDHIST  ASSIGN TO PREDHIST
006200            ORGANIZATION IS SEQUENTIAL.
006300     SELECT PREDSCOR  ASSIGN TO PREDSCOR
006400            ORGANIZATION IS SEQUENTIAL.
006500     SELECT SCORERPT  ASSIGN TO SCORERPT
006600            ORGANIZATION IS LINE SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  RUNPARM
007100     LABEL RECORD IS STANDARD
007200     RECORD CONTAINS 5 CHARACTERS.
007300 01  RUNPARM-REC                 PIC X(05).
007400
007500 FD  RACERSLT
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 80 CHARACTERS.
007800 01  RACERSLT-REC                PIC X(80).
007900
008000 FD  RACEPRED
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 50 CHARACTERS.
008300 01  RACEPRED-REC                PIC X(50).
008400
008500 FD  PREDHIST
008600     LABEL RECORD IS STANDARD
008700     RECORD CONTAINS 60 CHARACTERS.
008800 01  PREDHIST-REC                PIC X(60).
008900
009000 FD  PREDSCOR
009100     LABEL RECORD IS STANDARD
009200     RECORD CONTAINS 60 CHARACTERS.
009300 01  PREDSCOR-REC                PIC X(60).
009400
009500 FD  SCORERPT
009600     LABEL RECORD IS OMITTED
009700     RECORD CONTAINS 132 CHARACTERS
009800     LINAGE IS 60 WITH FOOTING AT 54.
009900 01  SCORERPT-REC                PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010110*    CR-1861 - PAGE/LINE COUNTERS AT 77-LEVEL, SAME
010120*    AS THE SHOP'S OTHER STANDALONE REPORT COUNTERS -
010130*    77-LEVELS HAVE TO COME BEFORE THE FIRST 01.          CR-1861
010140 77  WS-PCTR                     PIC 9(02) COMP VALUE ZERO.
010150 77  WS-LINE-COUNT               PIC 9(02) COMP VALUE ZERO.
010200     COPY RCRESLT.cpy.
010300     COPY RCPRED.cpy.
010400     COPY RCSCORE.cpy.
010500     COPY RCSCRWS.cpy.
010600
010700 01  WS-PARM-WEEKEND-ID          PIC 9(05).
010750
010760 01  WS-TODAY-WORK.
010770     05  WS-TODAY-YYYYMMDD       PIC 9(08).
010780     05  WS-TODAY-REDEF REDEFINES WS-TODAY-YYYYMMDD.
010790         10  WS-TODAY-CCYY       PIC 9(04).
010800         10  WS-TODAY-MM         PIC 9(02).
010810         10  WS-TODAY-DD         PIC 9(02).
010820
010900 01  WS-SWITCHES.
011000     05  WS-RSLT-EOF-SW          PIC X(01) VALUE 'N'.
011100         88  WS-RSLT-EOF                  VALUE 'Y'.
011200     05  WS-PRED-EOF-SW          PIC X(01) VALUE 'N'.
011300         88  WS-PRED-EOF                  VALUE 'Y'.
011400     05  WS-HIST-EOF-SW          PIC X(01) VALUE 'N'.
011500         88  WS-HIST-EOF                  VALUE 'Y'.
011600
011700 01  WS-COUNTERS.
011800     05  WS-READ-COUNT           PIC 9(05) COMP VALUE ZERO.
011900     05  WS-SCORED-COUNT         PIC 9(05) COMP VALUE ZERO.
012000     05  WS-HIST-COUNT           PIC 9(05) COMP VALUE ZERO.
012100     05  WS-TOTAL-POINTS         PIC 9(07) COMP VALUE ZERO.
012400
012500 01  WS-PRED-INDEX-TAB.
012600     05  WS-PI-ENTRY OCCURS 2000 TIMES
012700                         INDEXED BY WS-PI-IDX.
012800         10  WI-PREDICTION-ID    PIC 9(05).
012900         10  WI-USER-ID          PIC 9(05).
013000         10  WI-WEEKEND-ID       PIC 9(05).
013100 01  WS-PRED-INDEX-COUNT         PIC 9(04) COMP VALUE ZERO.
013200
013300 01  WS-SCORE-INDEX-TAB.
013400     05  WS-XI-ENTRY OCCURS 2000 TIMES
013500                         INDEXED BY WS-XI-IDX.
013600         10  XI-PREDICTION-ID    PIC 9(05).
013700         10  XI-POLE-HIT         PIC X(01).
013800             88  XI-POLE-WAS-HIT         VALUE 'Y'.
013900         10  XI-FASTLAP-HIT      PIC X(01).
014000             88  XI-FASTLAP-WAS-HIT      VALUE 'Y'.
014100 01  WS-SCORE-INDEX-COUNT        PIC 9(04) COMP VALUE ZERO.
014200
014300 01  WS-STREAK-FOUND-COUNT       PIC 9(01) COMP VALUE ZERO.
014400
014500 01  RPT-TITLE-LINE.
014600     05  FILLER                  PIC X(06) VALUE 'DATE:'.
014700     05  RPT-MM                  PIC 99.
014800     05  FILLER                  PIC X(01) VALUE '/'.
014900     05  RPT-DD                  PIC 99.
015000     05  FILLER                  PIC X(01) VALUE '/'.
015100     05  RPT-CCYY                PIC 9(04).
015200     05  FILLER                  PIC X(36) VALUE SPACES.
015300     05  FILLER                  PIC X(72)
015350         VALUE 'TRACKSIDE SYSTEMS DIVISION - SCORING ENGINE
015375-        ' REPORT'.
015500     05  FILLER                  PIC X(06) VALUE 'PAGE:'.
015600     05  RPT-PAGE                PIC Z9.
015700
015800 01  RPT-COLUMN-HEADING.
015900     05  FILLER                  PIC X(02) VALUE SPACES.
016000     05  FILLER                  PIC X(07) VALUE 'PRED ID'.
016100     05  FILLER                  PIC X(02) VALUE SPACES.
016200     05  FILLER                  PIC X(07) VALUE 'USER ID'.
016300     05  FILLER                  PIC X(58) VALUE
016400         'T5 6-10 PAR PFT POL SPR PIT FLP PGN STK UND'.
016500     05  FILLER                  PIC X(05) VALUE SPACES.
016600     05  FILLER                  PIC X(05) VALUE 'TOTAL'.
016700     05  FILLER                  PIC X(46) VALUE SPACES.
016800
016900 01  RPT-DETAIL-LINE.
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  RPT-D-PRED-ID           PIC ZZZZ9.
017200     05  FILLER                  PIC X(02) VALUE SPACES.
017300     05  RPT-D-USER-ID           PIC ZZZZ9.
017400     05  FILLER                  PIC X(02) VALUE SPACES.
017500     05  RPT-D-TOP5              PIC ZZZ9.
017600     05  FILLER                  PIC X(01) VALUE SPACES.
017700     05  RPT-D-POS6-10           PIC ZZZ9.
017800     05  FILLER                  PIC X(01) VALUE SPACES.
017900     05  RPT-D-PARTIAL           PIC ZZZ9.
018000     05  FILLER                  PIC X(01) VALUE SPACES.
018100     05  RPT-D-PERFECT           PIC ZZZ9.
018200     05  FILLER                  PIC X(01) VALUE SPACES.
018300     05  RPT-D-POLE              PIC ZZZ9.
018400     05  FILLER                  PIC X(01) VALUE SPACES.
018500     05  RPT-D-SPRINT            PIC ZZZ9.
018600     05  FILLER                  PIC X(01) VALUE SPACES.
018700     05  RPT-D-PITSTOPS          PIC ZZZ9.
018800     05  FILLER                  PIC X(01) VALUE SPACES.
018900     05  RPT-D-FASTLAP           PIC ZZZ9.
019000     05  FILLER                  PIC X(01) VALUE SPACES.
019100     05  RPT-D-POSGAINED         PIC ZZZ9.
019200     05  FILLER                  PIC X(01) VALUE SPACES.
019300     05  RPT-D-STREAK            PIC ZZZ9.
019400     05  FILLER                  PIC X(01) VALUE SPACES.
019500     05  RPT-D-UNDERDOG          PIC ZZZ9.
019600     05  FILLER                  PIC X(02) VALUE SPACES.
019700     05  RPT-D-TOTAL             PIC ZZZZ9.
019800     05  FILLER                  PIC X(35) VALUE SPACES.
019900
020000 01  RPT-CONTROL-TOTALS-LINE.
020100     05  FILLER               PIC X(16) VALUE 'CONTROL TOTALS:'.
020200     05  FILLER                  PIC X(06) VALUE 'READ:'.
020300     05  RPT-T-READ              PIC ZZZZ9.
020400     05  FILLER                  PIC X(05) VALUE SPACES.
020500     05  FILLER                  PIC X(08) VALUE 'SCORED:'.
020600     05  RPT-T-SCORED            PIC ZZZZ9.
020700     05  FILLER                  PIC X(05) VALUE SPACES.
020800     05  FILLER                  PIC X(08) VALUE 'POINTS:'.
020900     05  RPT-T-POINTS            PIC ZZZZZZ9.
021000     05  FILLER                  PIC X(67) VALUE SPACES.
021100
021200 PROCEDURE DIVISION.
021300 0000-MAIN.
021400     PERFORM 1000-INIT THRU 1000-EXIT.
021500     PERFORM 2000-SCORE-ALL-PREDICTIONS THRU 2000-EXIT
021600         UNTIL WS-PRED-EOF.
021700     PERFORM 3000-CLOSING THRU 3000-EXIT.
021800     STOP RUN.
021900
022000 1000-INIT.
022100     OPEN INPUT RUNPARM.
022200     READ RUNPARM INTO WS-PARM-WEEKEND-ID
022300         AT END
022400             DISPLAY 'RCSCR01 - MISSING RUN PARAMETER CARD'
022500             STOP RUN
022600     END-READ.
022700     CLOSE RUNPARM.
022800     OPEN OUTPUT PREDSCOR.
022900     OPEN INPUT PREDHIST.
023000     PERFORM 1060-LOAD-SCORE-HISTORY THRU 1060-EXIT
023100         UNTIL WS-HIST-EOF.
023200     CLOSE PREDHIST.
023300     OPEN INPUT RACEPRED.
023400     PERFORM 1050-LOAD-PRED-INDEX THRU 1050-EXIT
023500         UNTIL WS-PRED-EOF.
023600     CLOSE RACEPRED.
023700     MOVE 'N' TO WS-PRED-EOF-SW.
023800     OPEN INPUT RACERSLT.
023900     PERFORM 1070-LOAD-RESULT-TABLE THRU 1070-EXIT
024000         UNTIL WS-RSLT-EOF.
024100     CLOSE RACERSLT.
024200     PERFORM 1100-BUILD-ACTUAL-TOP10 THRU 1100-EXIT.
024300     PERFORM 1200-DERIVE-ACTUALS THRU 1200-EXIT.
024400     OPEN INPUT RACEPRED.
024420     OPEN OUTPUT SCORERPT.
024440     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD.
024460     MOVE WS-TODAY-MM   TO RPT-MM.
024480     MOVE WS-TODAY-DD   TO RPT-DD.
024500     MOVE WS-TODAY-CCYY TO RPT-CCYY.
024600     PERFORM 9100-WRITE-RPT-HEADINGS THRU 9100-EXIT.
024700     PERFORM 9000-READ-NEXT-CANDIDATE THRU 9000-EXIT.
024800 1000-EXIT.
024900     EXIT.
025000
025100 1050-LOAD-PRED-INDEX.
025200     READ RACEPRED INTO PREDICTION-RECORD
025300         AT END
025400             SET WS-PRED-EOF TO TRUE
025500         NOT AT END
025600             ADD 1 TO WS-PRED-INDEX-COUNT
025700             SET WS-PI-IDX TO WS-PRED-INDEX-COUNT
025800             MOVE PR-PREDICTION-ID TO WI-PREDICTION-ID(WS-PI-IDX)
025900             MOVE PR-USER-ID         TO WI-USER-ID(WS-PI-IDX)
026000             MOVE PR-RACE-WEEKEND-ID TO WI-WEEKEND-ID(WS-PI-IDX)
026100     END-READ.
026200 1050-EXIT.
026300     EXIT.
026400
026500 1060-LOAD-SCORE-HISTORY.
026600     READ PREDHIST INTO PREDICTION-SCORE-RECORD
026700         AT END
026800             SET WS-HIST-EOF TO TRUE
026900         NOT AT END
027000             ADD 1 TO WS-HIST-COUNT
027100             SET WS-XI-IDX TO WS-HIST-COUNT
027200             MOVE PS-PREDICTION-ID TO XI-PREDICTION-ID(WS-XI-IDX)
027300             MOVE 'N' TO XI-POLE-HIT(WS-XI-IDX)
027400             IF PS-POLE-SCORE > 0
027500                 MOVE 'Y' TO XI-POLE-HIT(WS-XI-IDX)
027600             END-IF
027700             MOVE 'N' TO XI-FASTLAP-HIT(WS-XI-IDX)
027800             IF PS-FASTEST-LAP-SCORE > 0
027900                 MOVE 'Y' TO XI-FASTLAP-HIT(WS-XI-IDX)
028000             END-IF
028100             MOVE WS-HIST-COUNT TO WS-SCORE-INDEX-COUNT
028200             WRITE PREDSCOR-REC FROM PREDICTION-SCORE-RECORD
028300     END-READ.
028400 1060-EXIT.
028500     EXIT.
028600
028700 1070-LOAD-RESULT-TABLE.
028800     READ RACERSLT INTO RACE-RESULT-RECORD
028900         AT END
029000             SET WS-RSLT-EOF TO TRUE
029100         NOT AT END
029200             IF RR-RACE-WEEKEND-ID = WS-PARM-WEEKEND-ID
029300                 PERFORM 1071-ADD-RESULT-ENTRY THRU 1071-EXIT
029400             END-IF
029500     END-READ.
029600 1070-EXIT.
029700     EXIT.
029800
029900 1071-ADD-RESULT-ENTRY.
030000     ADD 1 TO WS-RESULT-COUNT.
030100     SET WS-RESULT-IDX TO WS-RESULT-COUNT.
030200     MOVE RR-FINISH-POSITION  TO WS-RES-FINISH(WS-RESULT-IDX).
030300     MOVE RR-DRIVER-NUMBER    TO WS-RES-DRIVER(WS-RESULT-IDX).
030400     MOVE RR-GRID-POSITION    TO WS-RES-GRID(WS-RESULT-IDX).
030500     MOVE RR-PIT-STOPS-COUNT  TO WS-RES-PITSTOPS(WS-RESULT-IDX).
030600     MOVE RR-FASTEST-LAP-FLAG TO
030620         WS-RES-FASTLAP-FLAG(WS-RESULT-IDX).
030700     SET WS-RESULTS-EXIST TO TRUE.
030800 1071-EXIT.
030900     EXIT.
031000
031100*    RESULTS ARRIVE ALREADY SORTED WEEKEND/FINISH-
031200*    POSITION, SO THE ACTUAL TOP 10 IS JUST THE FIRST
031300*    TEN SLOTS OF THE TABLE WE JUST BUILT.
031400 1100-BUILD-ACTUAL-TOP10.
031500     PERFORM 1101-FILL-ACTUAL-SLOT
031600         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > 10.
031700 1100-EXIT.
031800     EXIT.
031900
032000 1101-FILL-ACTUAL-SLOT.
032100     IF WS-SI NOT > WS-RESULT-COUNT
032200         SET WS-RESULT-IDX TO WS-SI
032300         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
032400                             TO WS-ACTUAL-TOP10-TAB(WS-SI)
032500     ELSE
032600         MOVE ZERO TO WS-ACTUAL-TOP10-TAB(WS-SI)
032700     END-IF.
032800
032900 1200-DERIVE-ACTUALS.
033000     MOVE ZERO TO WS-ACTUAL-POLE-DRIVER
033100                  WS-ACTUAL-SPRINT-WINNER
033200                  WS-ACTUAL-PITSTOP-DRIVER
033300                  WS-ACTUAL-FASTLAP-DRIVER
033400                  WS-ACTUAL-POSGAIN-DRIVER.
033500     IF WS-RESULTS-EXIST
033600         PERFORM 1210-DERIVE-ONE-RESULT
033700             VARYING WS-RESULT-IDX FROM 1 BY 1
033800                 UNTIL WS-RESULT-IDX > WS-RESULT-COUNT
033900     END-IF.
034000 1200-EXIT.
034100     EXIT.
034200
034300*    ONE PASS OVER THE RESULT TABLE PICKS UP POLE,
034400*    SPRINT WINNER, FASTEST LAP, AND RUNS THE TWO
034500*    "HIGHEST-VALUE-WINS, FIRST-ENCOUNTERED-ON-A-TIE"
034600*    SEARCHES FOR PIT STOPS AND POSITIONS GAINED.
034700 1210-DERIVE-ONE-RESULT.
034800     IF WS-RES-GRID(WS-RESULT-IDX) = 1
034900         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
035000                             TO WS-ACTUAL-POLE-DRIVER
035100     END-IF.
035200     IF WS-RES-FINISH(WS-RESULT-IDX) = 1
035300         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
035400                             TO WS-ACTUAL-SPRINT-WINNER
035500     END-IF.
035600     IF WS-RES-FASTLAP-FLAG(WS-RESULT-IDX) = 'Y'
035700         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
035800                             TO WS-ACTUAL-FASTLAP-DRIVER
035900     END-IF.
036000     IF WS-RES-PITSTOPS(WS-RESULT-IDX) > WS-BEST-PITSTOPS
036100         MOVE WS-RES-PITSTOPS(WS-RESULT-IDX) TO WS-BEST-PITSTOPS
036200         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
036300                             TO WS-ACTUAL-PITSTOP-DRIVER
036400     END-IF.
036500     COMPUTE WS-THIS-GAIN =
036550         WS-RES-GRID(WS-RESULT-IDX)
036600             - WS-RES-FINISH(WS-RESULT-IDX).
036700     IF WS-RESULT-IDX = 1
036800         MOVE WS-THIS-GAIN TO WS-BEST-GAIN
036900         MOVE WS-RES-DRIVER(WS-RESULT-IDX)
037000                             TO WS-ACTUAL-POSGAIN-DRIVER
037100     ELSE
037200         IF WS-THIS-GAIN > WS-BEST-GAIN
037300             MOVE WS-THIS-GAIN TO WS-BEST-GAIN
037400             MOVE WS-RES-DRIVER(WS-RESULT-IDX)
037500                             TO WS-ACTUAL-POSGAIN-DRIVER
037600         END-IF
037700     END-IF.
037800
037900 2000-SCORE-ALL-PREDICTIONS.
038000     IF PR-RACE-WEEKEND-ID = WS-PARM-WEEKEND-ID
038100         ADD 1 TO WS-READ-COUNT
038200         PERFORM 2200-BUILD-PRED-TOP10 THRU 2200-EXIT
038300         PERFORM 1300-LOAD-STREAK-HISTORY THRU 1300-EXIT
038350         PERFORM 2250-SCORE-ONE-PREDICTION THRU 2250-EXIT
038400         PERFORM 2300-WRITE-SCORE-RECORD THRU 2300-EXIT
038600     END-IF.
038700     PERFORM 9000-READ-NEXT-CANDIDATE THRU 9000-EXIT.
038800 2000-EXIT.
038900     EXIT.
038920*    CR-1861 - THE SCORING-RULE COPYBOOK HAS TO LAND
038940*    IN A PARAGRAPH OF ITS OWN, NOT INSIDE THE IF
038960*    ABOVE - ITS FIRST LINE IS A PARAGRAPH HEADER AND
038980*    A PARAGRAPH CANNOT START INSIDE A CONDITIONAL.     CR-1861
039000 2250-SCORE-ONE-PREDICTION.
039020     COPY RCSCRPRC.cpy.
039040 2250-EXIT.
039060     EXIT.
039100 2200-BUILD-PRED-TOP10.
039200     PERFORM 2201-MOVE-ONE-PRED-SLOT
039300         VARYING WS-SI FROM 1 BY 1 UNTIL WS-SI > 10.
039400 2200-EXIT.
039500     EXIT.
039600
039700 2201-MOVE-ONE-PRED-SLOT.
039800     MOVE PR-TOP10-DRIVER(WS-SI) TO WS-PRED-TOP10-TAB(WS-SI).
039900
040000*    STREAK LOOK-BACK - RACEPRED IS SORTED NEWEST-
040100*    FIRST WITHIN USER, SO WS-PRED-INDEX-TAB (BUILT IN
040200*    THAT SAME FILE ORDER) ALREADY HAS THIS USER'S
040300*    PRIOR WEEKENDS NEWEST FIRST.  TAKE THE FIRST 3
040400*    HITS, OLDER THAN THE CURRENT WEEKEND.
040500 1300-LOAD-STREAK-HISTORY.
040600     MOVE ZERO TO WS-STREAK-COUNT.
040700     MOVE ZERO TO WS-STREAK-FOUND-COUNT.
040800     PERFORM 1310-SCAN-ONE-INDEX-ENTRY
040900         VARYING WS-PI-IDX FROM 1 BY 1
041000         UNTIL WS-PI-IDX > WS-PRED-INDEX-COUNT
041100            OR WS-STREAK-FOUND-COUNT = 3.
041200     MOVE WS-STREAK-FOUND-COUNT TO WS-STREAK-COUNT.
041300 1300-EXIT.
041400     EXIT.
041500
041600 1310-SCAN-ONE-INDEX-ENTRY.
041700     IF WI-USER-ID(WS-PI-IDX) = PR-USER-ID
041800         AND WI-WEEKEND-ID(WS-PI-IDX) < WS-PARM-WEEKEND-ID
041900         ADD 1 TO WS-STREAK-FOUND-COUNT
042000         SET WS-STREAK-IDX TO WS-STREAK-FOUND-COUNT
042100         PERFORM 1320-LOOKUP-STREAK-SCORE THRU 1320-EXIT
042200     END-IF.
042300
042400 1320-LOOKUP-STREAK-SCORE.
042500     MOVE 'N' TO WS-STREAK-RESULTS-FLAG(WS-STREAK-IDX).
042600     MOVE 'N' TO WS-STREAK-POLE-HIT(WS-STREAK-IDX).
042700     MOVE 'N' TO WS-STREAK-FASTLAP-HIT(WS-STREAK-IDX).
042800     PERFORM 1321-BUMP-XI-IDX
042900         VARYING WS-XI-IDX FROM 1 BY 1
043000         UNTIL WS-XI-IDX > WS-SCORE-INDEX-COUNT
043100            OR XI-PREDICTION-ID(WS-XI-IDX) =
043200               WI-PREDICTION-ID(WS-PI-IDX).
043300     IF WS-XI-IDX NOT > WS-SCORE-INDEX-COUNT
043400         MOVE 'Y' TO WS-STREAK-RESULTS-FLAG(WS-STREAK-IDX)
043500         IF XI-POLE-WAS-HIT(WS-XI-IDX)
043600             MOVE 'Y' TO WS-STREAK-POLE-HIT(WS-STREAK-IDX)
043700         END-IF
043800         IF XI-FASTLAP-WAS-HIT(WS-XI-IDX)
043900             MOVE 'Y' TO WS-STREAK-FASTLAP-HIT(WS-STREAK-IDX)
044000         END-IF
044100     END-IF.
044200 1320-EXIT.
044300     EXIT.
044400
044500 1321-BUMP-XI-IDX.
044600     CONTINUE.
044700
044800 2300-WRITE-SCORE-RECORD.
044900     MOVE PR-PREDICTION-ID  TO PS-PREDICTION-ID.
045000     MOVE WS-SC-TOP5        TO PS-TOP5-SCORE.
045100     MOVE WS-SC-POS6-10     TO PS-POS6-10-SCORE.
045200     MOVE WS-SC-PARTIAL     TO PS-PARTIAL-POSITION-SCORE.
045300     MOVE WS-SC-PERFECT-BONUS TO PS-PERFECT-TOP10-BONUS.
045400     MOVE WS-SC-POLE        TO PS-POLE-SCORE.
045500     MOVE WS-SC-SPRINT      TO PS-SPRINT-SCORE.
045600     MOVE WS-SC-PITSTOPS    TO PS-PIT-STOPS-SCORE.
045700     MOVE WS-SC-FASTLAP     TO PS-FASTEST-LAP-SCORE.
045800     MOVE WS-SC-POSGAINED   TO PS-POS-GAINED-SCORE.
045900     MOVE WS-SC-STREAK      TO PS-STREAK-BONUS.
046000     MOVE WS-SC-UNDERDOG    TO PS-UNDERDOG-BONUS.
046100     MOVE WS-SC-TOTAL       TO PS-TOTAL-SCORE.
046200     WRITE PREDSCOR-REC FROM PREDICTION-SCORE-RECORD.
046300     ADD 1 TO WS-SCORED-COUNT.
046400     ADD WS-SC-TOTAL TO WS-TOTAL-POINTS.
046500     PERFORM 2400-PRINT-DETAIL-LINE THRU 2400-EXIT.
046600 2300-EXIT.
046700     EXIT.
046800
046900 2400-PRINT-DETAIL-LINE.
047000     MOVE PR-PREDICTION-ID  TO RPT-D-PRED-ID.
047100     MOVE PR-USER-ID        TO RPT-D-USER-ID.
047200     MOVE WS-SC-TOP5        TO RPT-D-TOP5.
047300     MOVE WS-SC-POS6-10     TO RPT-D-POS6-10.
047400     MOVE WS-SC-PARTIAL     TO RPT-D-PARTIAL.
047500     MOVE WS-SC-PERFECT-BONUS TO RPT-D-PERFECT.
047600     MOVE WS-SC-POLE        TO RPT-D-POLE.
047700     MOVE WS-SC-SPRINT      TO RPT-D-SPRINT.
047800     MOVE WS-SC-PITSTOPS    TO RPT-D-PITSTOPS.
047900     MOVE WS-SC-FASTLAP     TO RPT-D-FASTLAP.
048000     MOVE WS-SC-POSGAINED   TO RPT-D-POSGAINED.
048100     MOVE WS-SC-STREAK      TO RPT-D-STREAK.
048200     MOVE WS-SC-UNDERDOG    TO RPT-D-UNDERDOG.
048300     MOVE WS-SC-TOTAL       TO RPT-D-TOTAL.
048400     ADD 1 TO WS-LINE-COUNT.
048500     IF WS-LINE-COUNT > 50
048600         PERFORM 9100-WRITE-RPT-HEADINGS THRU 9100-EXIT
048700     END-IF.
048800     WRITE SCORERPT-REC FROM RPT-DETAIL-LINE
048900         AFTER ADVANCING 1 LINE.
049000 2400-EXIT.
049100     EXIT.
049200
049300 9000-READ-NEXT-CANDIDATE.
049400     READ RACEPRED INTO PREDICTION-RECORD
049500         AT END
049600             SET WS-PRED-EOF TO TRUE
049700     END-READ.
049800 9000-EXIT.
049900     EXIT.
050000
050100 9100-WRITE-RPT-HEADINGS.
050200     ADD 1 TO WS-PCTR.
050300     MOVE WS-PCTR TO RPT-PAGE.
050400     MOVE ZERO TO WS-LINE-COUNT.
050500     WRITE SCORERPT-REC FROM RPT-TITLE-LINE
050600         AFTER ADVANCING PAGE.
050700     WRITE SCORERPT-REC FROM RPT-COLUMN-HEADING
050800         AFTER ADVANCING 2 LINES.
050900 9100-EXIT.
051000     EXIT.
051100
051200 3000-CLOSING.
051300     MOVE WS-READ-COUNT   TO RPT-T-READ.
051400     MOVE WS-SCORED-COUNT TO RPT-T-SCORED.
051500     MOVE WS-TOTAL-POINTS TO RPT-T-POINTS.
051600     WRITE SCORERPT-REC FROM RPT-CONTROL-TOTALS-LINE
051700         AFTER ADVANCING 3 LINES.
051800     DISPLAY 'RCSCR01 - PREDICTIONS SCORED: ' WS-SCORED-COUNT.
051900     DISPLAY 'RCSCR01 - TOTAL POINTS AWARDED: ' WS-TOTAL-POINTS.
052000     CLOSE RACEPRED
052100           PREDSCOR
052200           SCORERPT.
052300 3000-EXIT.
052400     EXIT.
052500
052600 END PROGRAM RCSCR01.

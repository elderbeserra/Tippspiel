000100*****************************************************
000200*  RCWKND.CPY                                      *
000300*  RACE-WEEKEND-CONTROL RECORD LAYOUT - ONE ROW PER*
000400*  SCHEDULED WEEKEND, CARRYING THE PREDICTION       *
000500*  DEADLINE THE VALIDATOR CHECKS AGAINST TODAY'S    *
000600*  DATE.  FILE RACEWKND IS SORTED BY WEEKEND.       *
000700*---------------------------------------------------
000800*  MAINTENANCE
000900*  DATE     INIT  REQUEST    DESCRIPTION
001000*  -------- ----  ---------  ----------------------
001100*  03/11/88 RTM   CR-1022    ORIGINAL LAYOUT.                      CR-1022
001200*  06/02/90 RTM   CR-1144    ADDED WC-SPRINT-FLAG.                 CR-1144
001300*  10/02/98 PAN   CR-1711    Y2K - DEADLINE DATE WAS               CR-1711
001400*                            6-DIGIT YYMMDD, NOW A
001500*                            FULL 8-DIGIT CENTURY
001600*                            DATE.
001700*****************************************************
001800 01  RACE-WEEKEND-CONTROL-RECORD.
001900     05  WC-RACE-WEEKEND-ID      PIC 9(05).
002000     05  WC-DEADLINE-DATE        PIC 9(08).
002100     05  WC-SPRINT-FLAG          PIC X(01).
002200         88  WC-IS-SPRINT-WEEKEND    VALUE 'Y'.
002300     05  FILLER                  PIC X(06).
